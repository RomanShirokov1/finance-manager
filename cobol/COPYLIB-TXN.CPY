000100*****************************************************             
000200*  COPYLIB-TXN.CPY                                                
000300*  One ledger line - income, expense, or one leg of a             
000400*  peer transfer.  TXN-TYPE carries IN/EX/TI/TO.  For             
000500*  a transfer TXN-CATEGORY holds the fixed literal                
000600*  'TRANSFER' and TXN-COUNTERPARTY carries the other              
000700*  party's login.                                                 
000800*****************************************************             
000900     07  TXN-ID                     PIC X(12).                    
001000     07  TXN-OWNER-LOGIN            PIC X(20).                    
001100     07  TXN-TYPE                   PIC X(02).                    
001200         88  TXN-IS-INCOME              VALUE 'IN'.               
001300         88  TXN-IS-EXPENSE             VALUE 'EX'.               
001400         88  TXN-IS-TRANSFER-IN         VALUE 'TI'.               
001500         88  TXN-IS-TRANSFER-OUT        VALUE 'TO'.               
001600     07  TXN-CATEGORY               PIC X(20).                    
001700     07  TXN-AMOUNT                 PIC S9(09)V99.                
001800     07  TXN-DATE                   PIC X(10).                    
001900     07  TXN-DESCRIPTION            PIC X(40).                    
002000     07  TXN-COUNTERPARTY           PIC X(20).                    
002100     07  FILLER                     PIC X(02) VALUE SPACES.       
