000100*****************************************************             
000200*  COPYLIB-BGT.CPY                                                
000300*  One budget entry - a per-category spending ceiling             
000400*  owned by one wallet.  One entry per (login,                    
000500*  category); BGT-LIMIT less than or equal to zero                
000600*  means the entry is dormant for the 80%/exceeded                
000700*  notification rules but still occupies a slot.                  
000800*****************************************************             
000900     07  BGT-OWNER-LOGIN            PIC X(20).                    
001000     07  BGT-CATEGORY               PIC X(20).                    
001100     07  BGT-LIMIT                  PIC S9(09)V99.                
001200     07  FILLER                     PIC X(01) VALUE SPACE.        
