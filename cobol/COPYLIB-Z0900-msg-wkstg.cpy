000100*                                                                 
000200*  Working storage data structure for the request/                
000300*  posting result area.  Descends from the old SQL                
000400*  error-handler work area of the same COPYLIB slot;              
000500*  repurposed 1988 to carry accept/reject text and the            
000600*  post-transaction notification list instead of a                
000700*  DB2 SQLCODE, since this system keeps no database.              
000800*                                                                 
000900*  Include with: 'COPY Z0900-msg-wkstg.' in WS or in              
001000*  the calling program's LINKAGE SECTION.                         
001100*                                                                 
001200 01  WR-RESULT-HANDLER.                                           
001300     05  WC-RESULT-STATUS           PIC X(01) VALUE 'R'.          
001400         88  WK-REQUEST-ACCEPTED        VALUE 'A'.                
001500         88  WK-REQUEST-REJECTED        VALUE 'R'.                
001600     05  WC-RESULT-MESSAGE          PIC X(60) VALUE SPACE.        
001700     05  WN-NOTICE-COUNT            PIC S9(02) COMP               
001800                                    VALUE ZERO.                   
001900     05  WC-NOTICE-TABLE OCCURS 10 TIMES                          
002000             INDEXED BY WX-NOTICE-IDX.                            
002100         10  WC-NOTICE-TEXT         PIC X(60) VALUE SPACE.        
002200     05  FILLER                     PIC X(01) VALUE SPACE.        
