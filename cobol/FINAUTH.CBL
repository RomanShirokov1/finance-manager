000100***************************************************************   
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    FINAUTH.                                          
000400 AUTHOR.        S STRAND.                                         
000500 INSTALLATION.  PBS DATA CENTER - STOCKHOLM.                      
000600 DATE-WRITTEN.  04/15/87.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
000900***************************************************************   
001000*  FINAUTH - WALLET OWNER REGISTRATION AND LOGIN                  
001100*                                                                 
001200*  PURPOSE.  Called by FINMGR for REQ-ACTION REGISTER and         
001300*  LOGIN.  REQUEST-RECORD carries no password field of its        
001400*  own, so both actions borrow REQ-CATEGORY to carry the          
001500*  plaintext password for the run (see the 08/11/88 note in       
001600*  COPYLIB-REQ.CPY) - it is folded through 960-COMPUTE-HASH       
001700*  before it ever touches the user table or gets compared.        
001800*                                                                 
001900*  CHANGE LOG.                                                    
002000*    04/15/87  SGS  0003  INITIAL VERSION.                        
002100*    05/02/87  SGS  0003  PASSWORD NO LONGER STORED IN THE        
002200*                         CLEAR - FOLDED THROUGH THE CHECKSUM     
002300*                         ROUTINE FIRST (960-COMPUTE-HASH).       
002400*    08/11/88  SGS  0012  REGISTER/LOGIN WIRED IN AS NEW          
002500*                         REQ-ACTION VALUES - PREVIOUSLY THIS     
002600*                         SHOP KEPT WALLET OWNERS ON A            
002700*                         SEPARATE SET-UP RUN.                    
002800*    01/09/93  TAS  0023  USER TABLE OVERFLOW NOW CHECKED         
002900*                         BEFORE REGISTER APPENDS AN ENTRY.       
003000*    09/30/98  LMH  0031  Y2K - REGISTRATION DATE STAMP NOW       
003100*                         BUILT FROM THE 4-DIGIT SYSTEM DATE      
003200*                         PASSED IN BY FINMGR, NOT A LOCAL        
003300*                         2-DIGIT ACCEPT.                         
003400*    11/02/03  KJP  0038  900-FIND-USER-BY-LOGIN NOW FOLDS        
003500*                         CASE BEFORE COMPARING - A BRANCH        
003600*                         OFFICE REGISTERED THE SAME LOGIN        
003700*                         TWICE IN DIFFERENT CASE.                
003800*    03/11/04  KJP  0041  DROPPED THE CALL TO THE STAND-ALONE     
003900*                         AUDIT LOGGER ON A FAILED LOGIN -        
004000*                         'INCORRECT PASSWORD' ALREADY GOES OUT   
004100*                         ON THE STATUS LINE, THE SEPARATE LOG    
004200*                         FILE WAS NEVER PART OF THIS RUN'S       
004300*                         FILE SET.  110-LOGIN NOW CHECKS FOR     
004400*                         BLANK LOGIN AND BLANK PASSWORD UP       
004500*                         FRONT LIKE 100-REGISTER ALREADY DID -   
004600*                         AUDIT FOUND A BLANK LOGIN FALLING       
004700*                         THROUGH TO 'UNKNOWN LOGIN' INSTEAD OF   
004800*                         BEING CAUGHT AT THE DOOR.               
004900***************************************************************   
005000 ENVIRONMENT DIVISION.                                            
005100 CONFIGURATION SECTION.                                           
005200 SPECIAL-NAMES.                                                   
005300     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.                           
005400                                                                  
005500***************************************************************   
005600 DATA DIVISION.                                                   
005700 WORKING-STORAGE SECTION.                                         
005800                                                                  
005900*    900-FIND-USER-BY-LOGIN's hit subscript - 77-level since it   
006000*    is a plain scratch counter, never a REDEFINES target         0041    
006100 77  WS-FOUND-IDX                   PIC S9(04) COMP VALUE ZERO.   
006200                                                                  
006300 01  WS-SEARCH-LOGIN                PIC X(20) VALUE SPACES.       
006400 01  WS-USER-FOUND-SW               PIC X(01) VALUE 'N'.          
006500     88  WS-USER-FOUND                  VALUE 'Y'.                
006600                                                                  
006700*    login matching is not case-sensitive - fold both sides       
006800*    before comparing (added 08/11/88 SGS 0012, see 901 below)    
006900 01  WS-CASE-FOLD-A                 PIC X(20) VALUE SPACES.       
007000 01  WS-CASE-FOLD-B                 PIC X(20) VALUE SPACES.       
007100                                                                  
007200*    the folding-checksum password digest, see 960-COMPUTE-HASH   
007300 01  WS-HASH-SOURCE                 PIC X(20) VALUE SPACES.       
007400 01  WS-HASH-RESULT                 PIC X(64) VALUE SPACES.       
007500 01  WS-HASH-RESULT-PARTS REDEFINES WS-HASH-RESULT.               
007600     05  WS-HASH-SEG-VIEW OCCURS 4 TIMES PIC X(16).               
007700                                                                  
007800 01  WS-HASH-WORK-FIELDS.                                         
007900     05  WS-HASH-ACCUM              PIC S9(09) COMP VALUE ZERO.   
008000     05  WS-HASH-SEG-1              PIC 9(16) VALUE ZERO.         
008100     05  WS-HASH-SEG-2              PIC 9(16) VALUE ZERO.         
008200     05  WS-HASH-SEG-3              PIC 9(16) VALUE ZERO.         
008300     05  WS-HASH-SEG-4              PIC 9(16) VALUE ZERO.         
008400     05  WS-HASH-IDX                PIC S9(02) COMP VALUE ZERO.   
008500     05  WS-HASH-POS                PIC S9(02) COMP VALUE ZERO.   
008600     05  WS-HASH-ORDINAL            PIC S9(04) COMP VALUE ZERO.   
008700     05  WS-HASH-ONE-CHAR           PIC X(01) VALUE SPACE.        
008800                                                                  
008900*    64-character folding alphabet used in place of an            
009000*    ordinal-value function (this compiler has none)              
009100 01  WS-HASH-ALPHABET               PIC X(64) VALUE               
009200 'ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789'.
009300 01  WS-HASH-ALPHA-TAB REDEFINES WS-HASH-ALPHABET.                
009400     05  WS-HASH-ALPHA-CHAR OCCURS 64 TIMES PIC X(01).            
009500                                                                  
009600*    registration date, broken out of the run date FINMGR         
009700*    passes in - not currently printed anywhere but kept for      
009800*    the day the audit report wants an account-opened column      
009900 01  WS-REG-DATE-WORK.                                            
010000     05  WS-REG-DATE-RAW            PIC X(10) VALUE SPACES.       
010100 01  WS-REG-DATE-PARTS REDEFINES WS-REG-DATE-WORK.                
010200     05  WS-REG-YYYY                PIC X(04).                    
010300     05  FILLER                     PIC X(01).                    
010400     05  WS-REG-MM                  PIC X(02).                    
010500     05  FILLER                     PIC X(01).                    
010600     05  WS-REG-DD                  PIC X(02).                    
010700                                                                  
010800***************************************************************   
010900 LINKAGE SECTION.                                                 
011000                                                                  
011100 01  REQUEST-RECORD.                                              
011200     COPY COPYLIB-REQ.CPY.                                        
011300                                                                  
011400     COPY COPYLIB-Z0900-msg-wkstg.CPY.                            
011500                                                                  
011600     COPY COPYLIB-TABLES.CPY.                                     
011700                                                                  
011800 01  LK-SYSTEM-DATE-ISO             PIC X(10).                    
011900                                                                  
012000***************************************************************   
012100 PROCEDURE DIVISION USING REQUEST-RECORD                          
012200                           WR-RESULT-HANDLER                      
012300                           WK-MASTER-TABLES                       
012400                           LK-SYSTEM-DATE-ISO.                    
012500 0000-MAIN-LINE.                                                  
012600                                                                  
012700     EVALUATE REQ-ACTION                                          
012800         WHEN 'REGISTER'                                          
012900             PERFORM 100-REGISTER THRU 100-EXIT                   
013000         WHEN 'LOGIN'                                             
013100             PERFORM 110-LOGIN    THRU 110-EXIT                   
013200         WHEN OTHER                                               
013300             MOVE 'UNKNOWN REQUEST ACTION' TO WC-RESULT-MESSAGE   
013400     END-EVALUATE                                                 
013500                                                                  
013600     GOBACK                                                       
013700     .                                                            
013800                                                                  
013900***************************************************************   
014000 100-REGISTER.                                                    
014100                                                                  
014200     IF REQ-LOGIN = SPACES                                        
014300         MOVE 'LOGIN REQUIRED' TO WC-RESULT-MESSAGE               
014400         GO TO 100-EXIT                                           
014500     END-IF                                                       
014600                                                                  
014700     IF REQ-CATEGORY = SPACES                                     
014800         MOVE 'PASSWORD REQUIRED' TO WC-RESULT-MESSAGE            
014900         GO TO 100-EXIT                                           
015000     END-IF                                                       
015100                                                                  
015200     IF WK-USER-COUNT NOT < 200                                   
015300         MOVE 'USER TABLE FULL' TO WC-RESULT-MESSAGE              
015400         GO TO 100-EXIT                                           
015500     END-IF                                                       
015600                                                                  
015700     MOVE REQ-LOGIN TO WS-SEARCH-LOGIN                            
015800     PERFORM 900-FIND-USER-BY-LOGIN THRU 900-EXIT                 
015900     IF WS-USER-FOUND                                             
016000         MOVE 'LOGIN ALREADY REGISTERED' TO WC-RESULT-MESSAGE     
016100         GO TO 100-EXIT                                           
016200     END-IF                                                       
016300                                                                  
016400     MOVE REQ-CATEGORY TO WS-HASH-SOURCE                          
016500     PERFORM 960-COMPUTE-HASH THRU 960-EXIT                       
016600                                                                  
016700     MOVE LK-SYSTEM-DATE-ISO TO WS-REG-DATE-RAW                   
016800                                                                  
016900     ADD 1 TO WK-USER-COUNT                                       
017000     MOVE SPACES         TO UTB-ENTRY(WK-USER-COUNT)              
017100     MOVE REQ-LOGIN      TO UTB-LOGIN(WK-USER-COUNT)              
017200     MOVE WS-HASH-RESULT TO UTB-PASSWORD-HASH(WK-USER-COUNT)      
017300     MOVE ZERO           TO UTB-BALANCE(WK-USER-COUNT)            
017400     MOVE ZERO           TO UTB-TXN-COUNT(WK-USER-COUNT)          
017500     MOVE ZERO           TO UTB-BUDGET-COUNT(WK-USER-COUNT)       
017600                                                                  
017700     SET WK-REQUEST-ACCEPTED TO TRUE                              
017800     MOVE 'USER REGISTERED' TO WC-RESULT-MESSAGE                  
017900     .                                                            
018000 100-EXIT.                                                        
018100     EXIT.                                                        
018200                                                                  
018300***************************************************************   
018400 110-LOGIN.                                                       
018500                                                                  
018600     IF REQ-LOGIN = SPACES                                        
018700         MOVE 'LOGIN REQUIRED' TO WC-RESULT-MESSAGE               
018800         GO TO 110-EXIT                                           
018900     END-IF                                                       
019000                                                                  
019100     IF REQ-CATEGORY = SPACES                                     
019200         MOVE 'PASSWORD REQUIRED' TO WC-RESULT-MESSAGE            
019300         GO TO 110-EXIT                                           
019400     END-IF                                                       
019500                                                                  
019600     MOVE REQ-LOGIN TO WS-SEARCH-LOGIN                            
019700     PERFORM 900-FIND-USER-BY-LOGIN THRU 900-EXIT                 
019800     IF NOT WS-USER-FOUND                                         
019900         MOVE 'UNKNOWN LOGIN' TO WC-RESULT-MESSAGE                
020000         GO TO 110-EXIT                                           
020100     END-IF                                                       
020200                                                                  
020300     MOVE REQ-CATEGORY TO WS-HASH-SOURCE                          
020400     PERFORM 960-COMPUTE-HASH THRU 960-EXIT                       
020500                                                                  
020600     IF WS-HASH-RESULT NOT = UTB-PASSWORD-HASH(WS-FOUND-IDX)      
020700         MOVE 'INCORRECT PASSWORD' TO WC-RESULT-MESSAGE           
020800         GO TO 110-EXIT                                           
020900     END-IF                                                       
021000                                                                  
021100     SET WK-REQUEST-ACCEPTED TO TRUE                              
021200     MOVE 'LOGIN OK' TO WC-RESULT-MESSAGE                         
021300     .                                                            
021400 110-EXIT.                                                        
021500     EXIT.                                                        
021600                                                                  
021700***************************************************************   
021800 900-FIND-USER-BY-LOGIN.                                          
021900                                                                  
022000     MOVE 'N' TO WS-USER-FOUND-SW                                 
022100     MOVE ZERO TO WS-FOUND-IDX                                    
022200     PERFORM 901-SCAN-USER-TABLE THRU 901-EXIT                    
022300         VARYING UTB-IDX FROM 1 BY 1                              
022400         UNTIL UTB-IDX > WK-USER-COUNT OR WS-USER-FOUND           
022500     .                                                            
022600 900-EXIT.                                                        
022700     EXIT.                                                        
022800                                                                  
022900 901-SCAN-USER-TABLE.                                             
023000                                                                  
023100     MOVE UTB-LOGIN(UTB-IDX) TO WS-CASE-FOLD-A                    
023200     MOVE WS-SEARCH-LOGIN    TO WS-CASE-FOLD-B                    
023300     INSPECT WS-CASE-FOLD-A CONVERTING                            
023400         'abcdefghijklmnopqrstuvwxyz' TO                          
023500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
023600     INSPECT WS-CASE-FOLD-B CONVERTING                            
023700         'abcdefghijklmnopqrstuvwxyz' TO                          
023800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
023900     IF WS-CASE-FOLD-A = WS-CASE-FOLD-B                           
024000         SET WS-USER-FOUND TO TRUE                                
024100         SET WS-FOUND-IDX TO UTB-IDX                              
024200     END-IF                                                       
024300     .                                                            
024400 901-EXIT.                                                        
024500     EXIT.                                                        
024600                                                                  
024700***************************************************************   
024800*  960-COMPUTE-HASH - FOLDS WS-HASH-SOURCE (UP TO 20 BYTES)       
024900*  INTO A 64-BYTE DIGEST.  NOT A CRYPTOGRAPHIC HASH - JUST A      
025000*  POSITION-WEIGHTED CHECKSUM RUN OUT FOUR WAYS SO A ONE-BYTE     
025100*  PASSWORD CHANGE MOVES EVERY SEGMENT OF THE STORED VALUE.       
025200***************************************************************   
025300 960-COMPUTE-HASH.                                                
025400                                                                  
025500     MOVE ZERO TO WS-HASH-ACCUM                                   
025600     PERFORM 961-FOLD-ONE-CHAR THRU 961-EXIT                      
025700         VARYING WS-HASH-IDX FROM 1 BY 1 UNTIL WS-HASH-IDX > 20   
025800                                                                  
025900     COMPUTE WS-HASH-SEG-1 = WS-HASH-ACCUM * 1                    
026000     COMPUTE WS-HASH-SEG-2 = WS-HASH-ACCUM * 31                   
026100     COMPUTE WS-HASH-SEG-3 = WS-HASH-ACCUM * 731                  
026200     COMPUTE WS-HASH-SEG-4 = WS-HASH-ACCUM * 7919                 
026300                                                                  
026400     STRING WS-HASH-SEG-1 DELIMITED BY SIZE                       
026500            WS-HASH-SEG-2 DELIMITED BY SIZE                       
026600            WS-HASH-SEG-3 DELIMITED BY SIZE                       
026700            WS-HASH-SEG-4 DELIMITED BY SIZE                       
026800         INTO WS-HASH-RESULT                                      
026900     .                                                            
027000 960-EXIT.                                                        
027100     EXIT.                                                        
027200                                                                  
027300 961-FOLD-ONE-CHAR.                                               
027400                                                                  
027500     MOVE WS-HASH-SOURCE(WS-HASH-IDX:1) TO WS-HASH-ONE-CHAR       
027600     MOVE ZERO TO WS-HASH-ORDINAL                                 
027700     PERFORM 962-FIND-CHAR-VALUE THRU 962-EXIT                    
027800     COMPUTE WS-HASH-ACCUM = WS-HASH-ACCUM +                      
027900         ((WS-HASH-ORDINAL + 1) * WS-HASH-IDX)                    
028000     .                                                            
028100 961-EXIT.                                                        
028200     EXIT.                                                        
028300                                                                  
028400 962-FIND-CHAR-VALUE.                                             
028500                                                                  
028600     PERFORM 963-SCAN-ALPHABET THRU 963-EXIT                      
028700         VARYING WS-HASH-POS FROM 1 BY 1                          
028800         UNTIL WS-HASH-POS > 64 OR WS-HASH-ORDINAL NOT = ZERO     
028900     .                                                            
029000 962-EXIT.                                                        
029100     EXIT.                                                        
029200                                                                  
029300 963-SCAN-ALPHABET.                                               
029400                                                                  
029500     IF WS-HASH-ALPHA-CHAR(WS-HASH-POS) = WS-HASH-ONE-CHAR        
029600         MOVE WS-HASH-POS TO WS-HASH-ORDINAL                      
029700     END-IF                                                       
029800     .                                                            
029900 963-EXIT.                                                        
030000     EXIT.                                                        
