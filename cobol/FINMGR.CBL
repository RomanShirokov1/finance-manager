000100***************************************************************   
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    FINMGR.                                           
000400 AUTHOR.        B KELLERMAN.                                      
000500 INSTALLATION.  PBS DATA CENTER - STOCKHOLM.                      
000600 DATE-WRITTEN.  03/17/87.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
000900***************************************************************   
001000*  FINMGR - PERSONAL WALLET LEDGER, BATCH DRIVER                  
001100*                                                                 
001200*  PURPOSE.  Reads the wallet-owner master, the ledger,           
001300*  and the budget file into memory, applies every request         
001400*  on the batch request file against them through the             
001500*  FINPOST/FINAUTH/FINRPT subprograms, rewrites the three         
001600*  master files, and prints the notification/rejection/           
001700*  report log plus the end-of-run control totals.                 
001800*                                                                 
001900*  CHANGE LOG.                                                    
002000*    03/17/87  BKE  0001  INITIAL VERSION - WRITTEN FOR THE       
002100*                         PETTY-CASH LEDGER PILOT (5 USERS).      
002200*    04/02/87  BKE  0001  ADDED TRANSFER-BETWEEN-WALLETS CASE.    
002300*    05/06/87  PBN  0004  ADDED REPORT REQUEST, CALLS FINRPT.     
002400*    06/01/87  PBN  0004  CONTROL TOTALS BLOCK ADDED TO RPTFILE.  
002500*    09/14/87  SGS  0006  BUDGET FILE ADDED - CALLS SETBUDGET/    
002600*                         UPDBUDGET/DELBUDGET THROUGH FINPOST.    
002700*    02/03/88  BKE  0009  USER TABLE NOW RESORTED BY LOGIN        
002800*                         BEFORE THE WRITE-BACK PASS.             
002900*    08/11/88  SGS  0012  REQ-ACTION DOMAIN EXTENDED WITH         
003000*                         REGISTER/LOGIN (ROUTED TO FINAUTH)      
003100*                         AND RENAMECAT/DELCAT (BACK TO           
003200*                         FINPOST) - SEE COPYLIB-REQ.CPY.         
003300*    11/20/89  PBN  0015  NOTIFICATIONS NOW WRITTEN EVEN WHEN     
003400*                         THE POSTING ITSELF IS REJECTED IS       
003500*                         NO LONGER DONE - PER AUDIT FINDING,     
003600*                         NOTICES ONLY FOLLOW AN ACCEPTED POST.   
003700*    03/02/90  LMH  0018  RAISED TXN-TAB TO 5000 ENTRIES, SHOP    
003800*                         HAD OUTGROWN THE ORIGINAL 1000.         
003900*    07/22/91  LMH  0019  REPORT BLOCK NOW STARTS A NEW PAGE      
004000*                         (C01) PER USER.                         
004100*    01/09/93  TAS  0023  FIXED SORT SO A NEWLY REGISTERED        
004200*                         USER LANDS IN LOGIN ORDER, NOT JUST     
004300*                         APPENDED AT THE BOTTOM OF USERFILE.     
004400*    06/14/95  TAS  0026  MASTER FILE STATUS CHECKED ON OPEN;     
004500*                         RUN NOW ABENDS CLEANLY ON A BAD OPEN    
004600*                         INSTEAD OF READING GARBAGE.             
004700*    09/30/98  LMH  0031  Y2K - WS-SYSTEM-DATE NOW ACCEPTS A      
004800*                         4-DIGIT YEAR (ACCEPT FROM DATE          
004900*                         YYYYMMDD); OLD 2-DIGIT YEAR ROLLOVER    
005000*                         WOULD HAVE MISDATED EVERY DEFAULTED     
005100*                         REQUEST FROM 01/01/00 ONWARD.           
005200*    04/18/01  TAS  0035  BUDGET TABLE RAISED TO 2000 ENTRIES.    
005300*    11/02/03  KJP  0038  ADDED THE STATUS/REJECT PRINT LINE      
005400*                         SO AN AUDITOR CAN SEE EVERY REQUEST,    
005500*                         NOT JUST THE ACCEPTED ONES.             
005600*    03/18/04  KJP  0042  WS-SYSTEM-DATE-ISO, WS-USER-FOUND-SW    
005700*                         AND HEADLINE MOVED UP TO 77-LEVEL AT    
005800*                         THE TOP OF WORKING-STORAGE - AUDIT      
005900*                         WANTED SCRATCH SWITCHES AND COUNTERS    
006000*                         OFF THE 01 LEVEL SINCE NONE OF THE      
006100*                         THREE IS EVER A REDEFINES TARGET.       
006200***************************************************************   
006300 ENVIRONMENT DIVISION.                                            
006400*---------------------------------------------------------------  
006500 CONFIGURATION SECTION.                                           
006600 SPECIAL-NAMES.                                                   
006700     C01 IS TOP-OF-FORM                                           
006800     CLASS ALPHA-UPPER IS 'A' THRU 'Z'                            
006900     UPSI-0 ON  STATUS IS FIN-RERUN-REQUESTED                     
007000     UPSI-0 OFF STATUS IS FIN-NORMAL-RUN.                         
007100                                                                  
007200 INPUT-OUTPUT SECTION.                                            
007300 FILE-CONTROL.                                                    
007400     SELECT USERFILE ASSIGN TO USERFILE                           
007500         ORGANIZATION IS LINE SEQUENTIAL                          
007600         FILE STATUS IS WS-USERFILE-STATUS.                       
007700                                                                  
007800     SELECT TXNFILE ASSIGN TO TXNFILE                             
007900         ORGANIZATION IS LINE SEQUENTIAL                          
008000         FILE STATUS IS WS-TXNFILE-STATUS.                        
008100                                                                  
008200     SELECT BGTFILE ASSIGN TO BGTFILE                             
008300         ORGANIZATION IS LINE SEQUENTIAL                          
008400         FILE STATUS IS WS-BGTFILE-STATUS.                        
008500                                                                  
008600     SELECT REQFILE ASSIGN TO REQFILE                             
008700         ORGANIZATION IS LINE SEQUENTIAL                          
008800         FILE STATUS IS WS-REQFILE-STATUS.                        
008900                                                                  
009000     SELECT RPTFILE ASSIGN TO RPTFILE                             
009100         ORGANIZATION IS LINE SEQUENTIAL                          
009200         FILE STATUS IS WS-RPTFILE-STATUS.                        
009300                                                                  
009400***************************************************************   
009500 DATA DIVISION.                                                   
009600*---------------------------------------------------------------  
009700 FILE SECTION.                                                    
009800 FD  USERFILE                                                     
009900     LABEL RECORD STANDARD.                                       
010000 01  USER-RECORD.                                                 
010100     COPY COPYLIB-USER.CPY.                                       
010200                                                                  
010300 FD  TXNFILE                                                      
010400     LABEL RECORD STANDARD.                                       
010500 01  TRANSACTION-RECORD.                                          
010600     COPY COPYLIB-TXN.CPY.                                        
010700                                                                  
010800 FD  BGTFILE                                                      
010900     LABEL RECORD STANDARD.                                       
011000 01  BUDGET-RECORD.                                               
011100     COPY COPYLIB-BGT.CPY.                                        
011200                                                                  
011300 FD  REQFILE                                                      
011400     LABEL RECORD STANDARD.                                       
011500 01  REQUEST-RECORD.                                              
011600     COPY COPYLIB-REQ.CPY.                                        
011700                                                                  
011800 FD  RPTFILE                                                      
011900     LABEL RECORD STANDARD.                                       
012000     COPY COPYLIB-RPTLIN.CPY.                                     
012100                                                                  
012200***************************************************************   
012300 WORKING-STORAGE SECTION.                                         
012400                                                                  
012500*    plain scratch items - never REDEFINES targets, so kept       
012600*    77-level per shop standard rather than lone 01s              0042    
012700 77  WS-SYSTEM-DATE-ISO             PIC X(10) VALUE SPACES.       
012800 77  WS-USER-FOUND-SW               PIC X(01) VALUE 'N'.          
012900     88  WS-USER-FOUND                  VALUE 'Y'.                
013000 77  HEADLINE                       PIC X(78) VALUE ALL '-'.      
013100                                                                  
013200*    end-of-file switches                                         
013300 01  WS-FILE-SWITCHES.                                            
013400     05  WS-USERFILE-EOF-SW         PIC X(01) VALUE 'N'.          
013500         88  USERFILE-EOF               VALUE 'Y'.                
013600     05  WS-TXNFILE-EOF-SW          PIC X(01) VALUE 'N'.          
013700         88  TXNFILE-EOF                VALUE 'Y'.                
013800     05  WS-BGTFILE-EOF-SW          PIC X(01) VALUE 'N'.          
013900         88  BGTFILE-EOF                VALUE 'Y'.                
014000     05  WS-REQFILE-EOF-SW          PIC X(01) VALUE 'N'.          
014100         88  REQFILE-EOF                VALUE 'Y'.                
014200                                                                  
014300*    file status fields                                           
014400 01  WS-FILE-STATUS-FIELDS.                                       
014500     05  WS-USERFILE-STATUS         PIC X(02).                    
014600         88  USERFILE-OK                VALUE '00'.               
014700     05  WS-TXNFILE-STATUS          PIC X(02).                    
014800         88  TXNFILE-OK                 VALUE '00'.               
014900     05  WS-BGTFILE-STATUS          PIC X(02).                    
015000         88  BGTFILE-OK                 VALUE '00'.               
015100     05  WS-REQFILE-STATUS          PIC X(02).                    
015200         88  REQFILE-OK                 VALUE '00'.               
015300     05  WS-RPTFILE-STATUS          PIC X(02).                    
015400         88  RPTFILE-OK                 VALUE '00'.               
015500                                                                  
015600*    control counters - all binary per shop standard              
015700 01  WS-CONTROL-COUNTERS.                                         
015800     05  WS-REQ-READ-COUNT          PIC S9(06) COMP               
015900                                    VALUE ZERO.                   
016000     05  WS-REQ-ACCEPT-COUNT        PIC S9(06) COMP               
016100                                    VALUE ZERO.                   
016200     05  WS-REQ-REJECT-COUNT        PIC S9(06) COMP               
016300                                    VALUE ZERO.                   
016400     05  WS-RPT-COUNT               PIC S9(06) COMP               
016500                                    VALUE ZERO.                   
016600                                                                  
016700*    subscripts and a swap cell for the login sort                
016800 01  WS-WORK-SUBSCRIPTS.                                          
016900     05  WS-SORT-I                  PIC S9(04) COMP VALUE ZERO.   
017000     05  WS-SORT-J                  PIC S9(04) COMP VALUE ZERO.   
017100     05  WS-SORT-K                  PIC S9(04) COMP VALUE ZERO.   
017200     05  WS-SORT-HOLD               PIC X(106) VALUE SPACES.      
017300     05  WS-RPT-LINE-SUB            PIC S9(04) COMP VALUE ZERO.   
017400                                                                  
017500*    processing date - defaulted onto a blank REQ-DATE            
017600 01  WS-SYSTEM-DATE-WORK.                                         
017700     05  WS-SYSTEM-DATE-8           PIC 9(08) VALUE ZERO.         
017800 01  WS-SYSTEM-DATE-PARTS REDEFINES WS-SYSTEM-DATE-WORK.          
017900     05  WS-SYS-YYYY                PIC 9(04).                    
018000     05  WS-SYS-MM                  PIC 9(02).                    
018100     05  WS-SYS-DD                  PIC 9(02).                    
018200                                                                  
018300*    in-memory master tables (shared LAYOUT with FINPOST,         
018400*    FINAUTH and FINRPT - passed BY REFERENCE on every CALL)      
018500     COPY COPYLIB-TABLES.CPY.                                     
018600                                                                  
018700*    posting/report result area, shared with the subprograms      
018800     COPY COPYLIB-Z0900-msg-wkstg.CPY.                            
018900                                                                  
019000*    one user's formatted report lines, filled in by FINRPT       
019100     COPY COPYLIB-RPTTAB.CPY.                                     
019200                                                                  
019300***************************************************************   
019400 PROCEDURE DIVISION.                                              
019500 0000-MAIN-LINE.                                                  
019600                                                                  
019700     PERFORM A0100-INITIALIZE      THRU A0100-EXIT                
019800     PERFORM B0100-LOAD-MASTERS    THRU B0100-EXIT                
019900     PERFORM C0100-PROCESS-REQFILE THRU C0100-EXIT                
020000     PERFORM D0100-WRITE-MASTERS   THRU D0100-EXIT                
020100     PERFORM E0100-PRINT-TOTALS    THRU E0100-EXIT                
020200     PERFORM Z0100-TERMINATE       THRU Z0100-EXIT                
020300                                                                  
020400     GOBACK                                                       
020500     .                                                            
020600                                                                  
020700***************************************************************   
020800 A0100-INITIALIZE.                                                
020900                                                                  
021000     OPEN INPUT  USERFILE                                         
021100                 TXNFILE                                          
021200                 BGTFILE                                          
021300                 REQFILE                                          
021400     OPEN OUTPUT RPTFILE                                          
021500                                                                  
021600     IF NOT USERFILE-OK OR NOT TXNFILE-OK OR NOT BGTFILE-OK       
021700         OR NOT REQFILE-OK OR NOT RPTFILE-OK                      
021800         DISPLAY 'FINMGR - MASTER FILE OPEN FAILED, RUN ABORTED'  
021900         MOVE HIGH-VALUES TO WS-USERFILE-EOF-SW                   
022000         STOP RUN                                                 
022100     END-IF                                                       
022200                                                                  
022300     PERFORM Z0910-GET-SYSTEM-DATE THRU Z0910-EXIT                
022400                                                                  
022500     MOVE ZERO TO WK-USER-COUNT WK-TXN-COUNT WK-BGT-COUNT         
022600     MOVE ZERO TO WS-REQ-READ-COUNT WS-REQ-ACCEPT-COUNT           
022700                  WS-REQ-REJECT-COUNT WS-RPT-COUNT                
022800                                                                  
022900     READ USERFILE AT END SET USERFILE-EOF TO TRUE END-READ       
023000     READ TXNFILE  AT END SET TXNFILE-EOF  TO TRUE END-READ       
023100     READ BGTFILE  AT END SET BGTFILE-EOF  TO TRUE END-READ       
023200     READ REQFILE  AT END SET REQFILE-EOF  TO TRUE END-READ       
023300     .                                                            
023400 A0100-EXIT.                                                      
023500     EXIT.                                                        
023600                                                                  
023700***************************************************************   
023800 B0100-LOAD-MASTERS.                                              
023900                                                                  
024000     PERFORM B110-STORE-USER-ENTRY THRU B110-EXIT                 
024100         UNTIL USERFILE-EOF                                       
024200     PERFORM B120-STORE-TXN-ENTRY  THRU B120-EXIT                 
024300         UNTIL TXNFILE-EOF                                        
024400     PERFORM B130-STORE-BGT-ENTRY  THRU B130-EXIT                 
024500         UNTIL BGTFILE-EOF                                        
024600     .                                                            
024700 B0100-EXIT.                                                      
024800     EXIT.                                                        
024900                                                                  
025000 B110-STORE-USER-ENTRY.                                           
025100                                                                  
025200     ADD 1 TO WK-USER-COUNT                                       
025300     MOVE USER-RECORD TO UTB-ENTRY(WK-USER-COUNT)                 
025400     READ USERFILE                                                
025500         AT END SET USERFILE-EOF TO TRUE                          
025600     END-READ                                                     
025700     .                                                            
025800 B110-EXIT.                                                       
025900     EXIT.                                                        
026000                                                                  
026100 B120-STORE-TXN-ENTRY.                                            
026200                                                                  
026300     ADD 1 TO WK-TXN-COUNT                                        
026400     MOVE TRANSACTION-RECORD TO TTB-ENTRY(WK-TXN-COUNT)           
026500     READ TXNFILE                                                 
026600         AT END SET TXNFILE-EOF TO TRUE                           
026700     END-READ                                                     
026800     .                                                            
026900 B120-EXIT.                                                       
027000     EXIT.                                                        
027100                                                                  
027200 B130-STORE-BGT-ENTRY.                                            
027300                                                                  
027400     ADD 1 TO WK-BGT-COUNT                                        
027500     MOVE BUDGET-RECORD TO BTB-ENTRY(WK-BGT-COUNT)                
027600     READ BGTFILE                                                 
027700         AT END SET BGTFILE-EOF TO TRUE                           
027800     END-READ                                                     
027900     .                                                            
028000 B130-EXIT.                                                       
028100     EXIT.                                                        
028200                                                                  
028300***************************************************************   
028400 C0100-PROCESS-REQFILE.                                           
028500                                                                  
028600     PERFORM C110-HANDLE-ONE-REQUEST THRU C110-EXIT               
028700         UNTIL REQFILE-EOF                                        
028800     .                                                            
028900 C0100-EXIT.                                                      
029000     EXIT.                                                        
029100                                                                  
029200 C110-HANDLE-ONE-REQUEST.                                         
029300                                                                  
029400     ADD 1 TO WS-REQ-READ-COUNT                                   
029500     SET WK-REQUEST-REJECTED TO TRUE                              
029600     MOVE SPACES TO WC-RESULT-MESSAGE                             
029700     MOVE ZERO   TO WN-NOTICE-COUNT                               
029800     MOVE ZERO   TO WK-RPT-LINE-COUNT                             
029900                                                                  
030000     EVALUATE REQ-ACTION                                          
030100         WHEN 'REGISTER'                                          
030200         WHEN 'LOGIN'                                             
030300             CALL 'FINAUTH' USING REQUEST-RECORD                  
030400                                  WR-RESULT-HANDLER               
030500                                  WK-MASTER-TABLES                
030600                                  WS-SYSTEM-DATE-ISO              
030700         WHEN 'REPORT'                                            
030800             CALL 'FINRPT'  USING REQUEST-RECORD                  
030900                                  WR-RESULT-HANDLER               
031000                                  WK-MASTER-TABLES                
031100                                  WS-SYSTEM-DATE-ISO              
031200                                  WK-REPORT-LINES                 
031300             IF WK-REQUEST-ACCEPTED                               
031400                 ADD 1 TO WS-RPT-COUNT                            
031500                 PERFORM D210-WRITE-REPORT-LINES THRU D210-EXIT   
031600             END-IF                                               
031700         WHEN OTHER                                               
031800             CALL 'FINPOST' USING REQUEST-RECORD                  
031900                                  WR-RESULT-HANDLER               
032000                                  WK-MASTER-TABLES                
032100                                  WS-SYSTEM-DATE-ISO              
032200     END-EVALUATE                                                 
032300                                                                  
032400     PERFORM D200-WRITE-STATUS-LINE THRU D200-EXIT                
032500                                                                  
032600     IF WK-REQUEST-ACCEPTED                                       
032700         ADD 1 TO WS-REQ-ACCEPT-COUNT                             
032800         PERFORM D220-WRITE-NOTICE-LINES THRU D220-EXIT           
032900     ELSE                                                         
033000         ADD 1 TO WS-REQ-REJECT-COUNT                             
033100     END-IF                                                       
033200                                                                  
033300     READ REQFILE                                                 
033400         AT END SET REQFILE-EOF TO TRUE                           
033500     END-READ                                                     
033600     .                                                            
033700 C110-EXIT.                                                       
033800     EXIT.                                                        
033900                                                                  
034000***************************************************************   
034100 D200-WRITE-STATUS-LINE.                                          
034200                                                                  
034300     MOVE SPACES TO RPT-PRINT-LINE                                
034400     MOVE WS-REQ-READ-COUNT TO RSL-SEQNO                          
034500     MOVE REQ-ACTION        TO RSL-ACTION                         
034600     MOVE REQ-LOGIN         TO RSL-LOGIN                          
034700     MOVE WC-RESULT-MESSAGE TO RSL-MESSAGE                        
034800     IF WK-REQUEST-ACCEPTED                                       
034900         MOVE 'ACCEPTED' TO RSL-STATUS                            
035000     ELSE                                                         
035100         MOVE 'REJECTED' TO RSL-STATUS                            
035200     END-IF                                                       
035300     WRITE RPT-PRINT-LINE                                         
035400     .                                                            
035500 D200-EXIT.                                                       
035600     EXIT.                                                        
035700                                                                  
035800 D210-WRITE-REPORT-LINES.                                         
035900                                                                  
036000     PERFORM D211-WRITE-ONE-REPORT-LINE THRU D211-EXIT            
036100         VARYING WS-RPT-LINE-SUB FROM 1 BY 1                      
036200         UNTIL WS-RPT-LINE-SUB > WK-RPT-LINE-COUNT                
036300     .                                                            
036400 D210-EXIT.                                                       
036500     EXIT.                                                        
036600                                                                  
036700 D211-WRITE-ONE-REPORT-LINE.                                      
036800                                                                  
036900     MOVE WK-RPT-LINE(WS-RPT-LINE-SUB) TO RPT-PRINT-LINE          
037000     IF WS-RPT-LINE-SUB = 1                                       
037100         WRITE RPT-PRINT-LINE AFTER ADVANCING TOP-OF-FORM         
037200     ELSE                                                         
037300         WRITE RPT-PRINT-LINE                                     
037400     END-IF                                                       
037500     .                                                            
037600 D211-EXIT.                                                       
037700     EXIT.                                                        
037800                                                                  
037900 D220-WRITE-NOTICE-LINES.                                         
038000                                                                  
038100     PERFORM D221-WRITE-ONE-NOTICE THRU D221-EXIT                 
038200         VARYING WX-NOTICE-IDX FROM 1 BY 1                        
038300         UNTIL WX-NOTICE-IDX > WN-NOTICE-COUNT                    
038400     .                                                            
038500 D220-EXIT.                                                       
038600     EXIT.                                                        
038700                                                                  
038800 D221-WRITE-ONE-NOTICE.                                           
038900                                                                  
039000     MOVE SPACES TO RPT-PRINT-LINE                                
039100     MOVE 'NOTICE: ' TO RPT-PRINT-LINE(1:8)                       
039200     MOVE WC-NOTICE-TEXT(WX-NOTICE-IDX) TO RPT-PRINT-LINE(9:60)   
039300     WRITE RPT-PRINT-LINE                                         
039400     .                                                            
039500 D221-EXIT.                                                       
039600     EXIT.                                                        
039700                                                                  
039800***************************************************************   
039900 D0100-WRITE-MASTERS.                                             
040000                                                                  
040100     PERFORM D111-SORT-USER-TABLE THRU D111-EXIT                  
040200                                                                  
040300     CLOSE USERFILE TXNFILE BGTFILE                               
040400     OPEN OUTPUT USERFILE TXNFILE BGTFILE                         
040500                                                                  
040600     PERFORM D120-WRITE-USER-RECORD THRU D120-EXIT                
040700         VARYING WS-SORT-I FROM 1 BY 1                            
040800         UNTIL WS-SORT-I > WK-USER-COUNT                          
040900                                                                  
041000     CLOSE USERFILE TXNFILE BGTFILE                               
041100     .                                                            
041200 D0100-EXIT.                                                      
041300     EXIT.                                                        
041400                                                                  
041500 D111-SORT-USER-TABLE.                                            
041600                                                                  
041700     IF WK-USER-COUNT > 1                                         
041800         PERFORM D112-OUTER-PASS THRU D112-EXIT                   
041900             VARYING WS-SORT-I FROM 1 BY 1                        
042000             UNTIL WS-SORT-I >= WK-USER-COUNT                     
042100     END-IF                                                       
042200     .                                                            
042300 D111-EXIT.                                                       
042400     EXIT.                                                        
042500                                                                  
042600 D112-OUTER-PASS.                                                 
042700                                                                  
042800     PERFORM D113-INNER-COMPARE THRU D113-EXIT                    
042900         VARYING WS-SORT-J FROM 1 BY 1                            
043000         UNTIL WS-SORT-J > WK-USER-COUNT - WS-SORT-I              
043100     .                                                            
043200 D112-EXIT.                                                       
043300     EXIT.                                                        
043400                                                                  
043500 D113-INNER-COMPARE.                                              
043600                                                                  
043700     IF UTB-LOGIN(WS-SORT-J) > UTB-LOGIN(WS-SORT-J + 1)           
043800         MOVE UTB-ENTRY(WS-SORT-J)     TO WS-SORT-HOLD            
043900         MOVE UTB-ENTRY(WS-SORT-J + 1) TO UTB-ENTRY(WS-SORT-J)    
044000         MOVE WS-SORT-HOLD             TO UTB-ENTRY(WS-SORT-J+1)  
044100     END-IF                                                       
044200     .                                                            
044300 D113-EXIT.                                                       
044400     EXIT.                                                        
044500                                                                  
044600 D120-WRITE-USER-RECORD.                                          
044700                                                                  
044800     MOVE UTB-ENTRY(WS-SORT-I) TO USER-RECORD                     
044900     WRITE USER-RECORD                                            
045000                                                                  
045100     PERFORM D130-WRITE-TXN-FOR-USER THRU D130-EXIT               
045200         VARYING WS-SORT-K FROM 1 BY 1                            
045300         UNTIL WS-SORT-K > WK-TXN-COUNT                           
045400                                                                  
045500     PERFORM D140-WRITE-BGT-FOR-USER THRU D140-EXIT               
045600         VARYING WS-SORT-K FROM 1 BY 1                            
045700         UNTIL WS-SORT-K > WK-BGT-COUNT                           
045800     .                                                            
045900 D120-EXIT.                                                       
046000     EXIT.                                                        
046100                                                                  
046200 D130-WRITE-TXN-FOR-USER.                                         
046300                                                                  
046400     IF TTB-OWNER-LOGIN(WS-SORT-K) = UTB-LOGIN(WS-SORT-I)         
046500         MOVE TTB-ENTRY(WS-SORT-K) TO TRANSACTION-RECORD          
046600         WRITE TRANSACTION-RECORD                                 
046700     END-IF                                                       
046800     .                                                            
046900 D130-EXIT.                                                       
047000     EXIT.                                                        
047100                                                                  
047200 D140-WRITE-BGT-FOR-USER.                                         
047300                                                                  
047400     IF BTB-OWNER-LOGIN(WS-SORT-K) = UTB-LOGIN(WS-SORT-I)         
047500         MOVE BTB-ENTRY(WS-SORT-K) TO BUDGET-RECORD               
047600         WRITE BUDGET-RECORD                                      
047700     END-IF                                                       
047800     .                                                            
047900 D140-EXIT.                                                       
048000     EXIT.                                                        
048100                                                                  
048200***************************************************************   
048300 E0100-PRINT-TOTALS.                                              
048400                                                                  
048500     MOVE SPACES TO RPT-PRINT-LINE                                
048600     MOVE 'CONTROL TOTALS' TO RCT-LABEL                           
048700     WRITE RPT-PRINT-LINE AFTER ADVANCING TOP-OF-FORM             
048800                                                                  
048900     MOVE SPACES TO RPT-PRINT-LINE                                
049000     MOVE 'REQUESTS READ' TO RCT-LABEL                            
049100     MOVE WS-REQ-READ-COUNT TO RCT-COUNT                          
049200     WRITE RPT-PRINT-LINE                                         
049300                                                                  
049400     MOVE SPACES TO RPT-PRINT-LINE                                
049500     MOVE 'REQUESTS ACCEPTED' TO RCT-LABEL                        
049600     MOVE WS-REQ-ACCEPT-COUNT TO RCT-COUNT                        
049700     WRITE RPT-PRINT-LINE                                         
049800                                                                  
049900     MOVE SPACES TO RPT-PRINT-LINE                                
050000     MOVE 'REQUESTS REJECTED' TO RCT-LABEL                        
050100     MOVE WS-REQ-REJECT-COUNT TO RCT-COUNT                        
050200     WRITE RPT-PRINT-LINE                                         
050300                                                                  
050400     MOVE SPACES TO RPT-PRINT-LINE                                
050500     MOVE 'REPORTS PRODUCED' TO RCT-LABEL                         
050600     MOVE WS-RPT-COUNT TO RCT-COUNT                               
050700     WRITE RPT-PRINT-LINE                                         
050800     .                                                            
050900 E0100-EXIT.                                                      
051000     EXIT.                                                        
051100                                                                  
051200***************************************************************   
051300 Z0100-TERMINATE.                                                 
051400                                                                  
051500     CLOSE REQFILE RPTFILE                                        
051600     .                                                            
051700 Z0100-EXIT.                                                      
051800     EXIT.                                                        
051900                                                                  
052000 Z0910-GET-SYSTEM-DATE.                                           
052100                                                                  
052200*    Y2K FIX 09/30/98 - 4-DIGIT YEAR, SEE CHANGE LOG              0031    
052300     ACCEPT WS-SYSTEM-DATE-8 FROM DATE YYYYMMDD                   
052400                                                                  
052500     MOVE WS-SYS-YYYY TO WS-SYSTEM-DATE-ISO(1:4)                  
052600     MOVE '-'         TO WS-SYSTEM-DATE-ISO(5:1)                  
052700     MOVE WS-SYS-MM   TO WS-SYSTEM-DATE-ISO(6:2)                  
052800     MOVE '-'         TO WS-SYSTEM-DATE-ISO(8:1)                  
052900     MOVE WS-SYS-DD   TO WS-SYSTEM-DATE-ISO(9:2)                  
053000     .                                                            
053100 Z0910-EXIT.                                                      
053200     EXIT.                                                        
