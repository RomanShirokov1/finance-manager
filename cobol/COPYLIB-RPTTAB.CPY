000100*****************************************************             
000200*  COPYLIB-RPTTAB.CPY                                             
000300*  Scratch area FINRPT fills with the formatted lines             
000400*  of one user's report block and FINMGR copies out to            
000500*  RPTFILE line by line.  200 lines is more than one              
000600*  user's income/expense/budget/warning block can ever            
000700*  need at today's category counts.                               
000800*****************************************************             
000900 01  WK-REPORT-LINES.                                             
001000     07  WK-RPT-LINE-COUNT          PIC S9(04) COMP               
001100                                    VALUE ZERO.                   
001200     07  WK-RPT-LINE-TAB OCCURS 200 TIMES                         
001300             INDEXED BY WK-RPT-IDX.                               
001400         10  WK-RPT-LINE            PIC X(132).                   
