000100***************************************************************   
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    FINPOST.                                          
000400 AUTHOR.        P BERGLUND.                                       
000500 INSTALLATION.  PBS DATA CENTER - STOCKHOLM.                      
000600 DATE-WRITTEN.  04/02/87.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
000900***************************************************************   
001000*  FINPOST - LEDGER POSTING RULES                                 
001100*                                                                 
001200*  PURPOSE.  Called once per request by FINMGR for every          
001300*  REQ-ACTION except REGISTER, LOGIN and REPORT (those go to      
001400*  FINAUTH and FINRPT instead).  Applies the posting rule to      
001500*  the in-memory wallet, ledger and budget tables and hands       
001600*  back an accept/reject code, a one-line message and, when       
001700*  a budget line has been run over, a notice for the log.         
001800*                                                                 
001900*  CHANGE LOG.                                                    
002000*    04/02/87  PBN  0002  INITIAL VERSION - ADDINCOME AND         
002100*                         ADDEXPENSE ONLY.                        
002200*    04/20/87  PBN  0002  TRANSFER ADDED (SENDER/RECEIVER         
002300*                         CHECKED, TWO LEDGER LINES POSTED).      
002400*    09/14/87  SGS  0006  SETBUDGET/UPDBUDGET/DELBUDGET ADDED.    
002500*    01/11/88  SGS  0007  BUDGET-EXCEEDED NOTICE ADDED TO         
002600*                         ADDEXPENSE (SEE 940-CHECK-BUDGET).      
002700*    08/11/88  SGS  0012  RENAMECAT/DELCAT ADDED; DELCAT          
002800*                         REVERSES AND DROPS THE CATEGORY'S       
002900*                         OWN LEDGER LINES (280-RECALC-BAL).      
003000*    03/30/89  PBN  0013  ZERO AND NEGATIVE AMOUNTS NOW           
003100*                         REJECTED INSTEAD OF POSTED AS-IS -      
003200*                         CAUGHT A BAD FEED FROM THE GIRO         
003300*                         CONVERSION JOB THAT WAS ZEROING         
003400*                         BALANCES.                               
003500*    11/20/89  PBN  0015  TRANSFER TO SELF NOW REJECTED.          
003600*    01/09/93  TAS  0023  DATE VALIDATION TIGHTENED - MONTH       
003700*                         AND DAY RANGE NOW CHECKED, NOT JUST     
003800*                         THE DASH POSITIONS.                     
003900*    09/30/98  LMH  0031  Y2K - DATE-WORK BROKEN OUT AS A         
004000*                         4-DIGIT YEAR FIELD; NO 2-DIGIT YEAR     
004100*                         LEFT ANYWHERE IN THIS PROGRAM.          
004200*    11/02/03  KJP  0038  CATEGORY AND LOGIN MATCHING NOW FOLD    
004300*                         CASE (905-RESOLVE-CATEGORY, 900); THE   
004400*                         FULL NOTIFICATION PASS (990) REPLACES   
004500*                         THE OLD SINGLE-CATEGORY BUDGET CHECK;   
004600*                         RENAMECAT/DELCAT NOW REJECT WHEN        
004700*                         NOTHING MATCHED INSTEAD OF ALWAYS       
004800*                         REPORTING SUCCESS.                      
004900*    03/11/04  KJP  0041  120-TRANSFER NOW CALLS 910-VALIDATE-    
005000*                         DATE LIKE ADDINCOME/ADDEXPENSE DO -     
005100*                         AUDIT CAUGHT A GARBLED REQ-DATE ON A    
005200*                         TRANSFER RECORD POSTING WITH TODAY'S    
005300*                         DATE INSTEAD OF BEING KICKED BACK.      
005400*                         BUDGET-EXCEEDED NOTICE NO LONGER        
005500*                         CALLS OUT TO A SEPARATE LOG PROGRAM -   
005600*                         SEE 991-NOTICE-ONE-BUDGET.              
005700***************************************************************   
005800 ENVIRONMENT DIVISION.                                            
005900 CONFIGURATION SECTION.                                           
006000 SPECIAL-NAMES.                                                   
006100     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.                           
006200                                                                  
006300***************************************************************   
006400 DATA DIVISION.                                                   
006500 WORKING-STORAGE SECTION.                                         
006600                                                                  
006700*    standalone scratch items for the leap-year day-limit test    
006800*    in 911/912 - added 03/11/04 KJP 0041 along with those two    
006900*    paragraphs, kept 77-level since none of the three is ever    
007000*    the subject of a REDEFINES                                   0041    
007100 77  WS-DATE-MAX-DD                 PIC 9(02) COMP VALUE ZERO.    
007200 77  WS-DATE-DIV-QUOT               PIC 9(04) COMP VALUE ZERO.    
007300 77  WS-DATE-DIV-REM                PIC 9(04) COMP VALUE ZERO.    
007400 77  WS-DATE-LEAP-SW                PIC X(01) VALUE 'N'.          
007500     88  WS-DATE-IS-LEAP                VALUE 'Y'.                
007600     88  WS-DATE-NOT-LEAP               VALUE 'N'.                
007700                                                                  
007800 01  WS-SEARCH-LOGIN                PIC X(20) VALUE SPACES.       
007900 01  WS-USER-FOUND-SW               PIC X(01) VALUE 'N'.          
008000     88  WS-USER-FOUND                  VALUE 'Y'.                
008100 01  WS-FOUND-IDX                   PIC S9(04) COMP VALUE ZERO.   
008200 01  WS-SENDER-IDX                  PIC S9(04) COMP VALUE ZERO.   
008300 01  WS-RECEIVER-IDX                PIC S9(04) COMP VALUE ZERO.   
008400                                                                  
008500 01  WS-BUDGET-FOUND-SW             PIC X(01) VALUE 'N'.          
008600     88  WS-BUDGET-FOUND                VALUE 'Y'.                
008700 01  WS-BUDGET-IDX                  PIC S9(05) COMP VALUE ZERO.   
008800 01  WS-CAT-TOTAL                   PIC S9(09)V99 VALUE ZERO.     
008900                                                                  
009000 01  WS-DATE-OK-SW                  PIC X(01) VALUE 'Y'.          
009100     88  WS-DATE-OK                     VALUE 'Y'.                
009200     88  WS-DATE-NOT-OK                 VALUE 'N'.                
009300                                                                  
009400*    date validated by breaking it into a picture-checked view    
009500 01  WS-DATE-WORK.                                                
009600     05  WS-DATE-RAW                PIC X(10) VALUE SPACES.       
009700 01  WS-DATE-BROKEN REDEFINES WS-DATE-WORK.                       
009800     05  WS-DATE-YYYY               PIC X(04).                    
009900     05  WS-DATE-DASH1              PIC X(01).                    
010000     05  WS-DATE-MM                 PIC 9(02).                    
010100     05  WS-DATE-DASH2              PIC X(01).                    
010200     05  WS-DATE-DD                 PIC 9(02).                    
010300*    numeric view of the year so 912-TEST-LEAP-YEAR can DIVIDE    
010400*    it - 03/11/04 0041                                           
010500 01  WS-DATE-YEAR-VIEW REDEFINES WS-DATE-WORK.                    
010600     05  WS-DATE-YYYY-NUM           PIC 9(04).                    
010700     05  FILLER                     PIC X(06).                    
010800                                                                  
010900                                                                  
011000*    generated ledger-line key, prefix + zero-filled sequence     
011100 01  WS-TXN-ID-WORK.                                              
011200     05  WS-TXN-ID-RAW              PIC X(12) VALUE SPACES.       
011300 01  WS-TXN-ID-PARTS REDEFINES WS-TXN-ID-WORK.                    
011400     05  WS-TXN-ID-PREFIX           PIC X(03).                    
011500     05  WS-TXN-ID-SEQ              PIC 9(09).                    
011600                                                                  
011700*    one notice line built here, then copied to the caller's      
011800*    notice table                                                 
011900 01  WS-NOTICE-BUILD.                                             
012000     05  WS-NOTICE-BUILD-TEXT       PIC X(60) VALUE SPACES.       
012100 01  WS-NOTICE-BUILD-PARTS REDEFINES WS-NOTICE-BUILD.             
012200     05  WS-NOTICE-LABEL            PIC X(20).                    
012300     05  WS-NOTICE-DETAIL           PIC X(40).                    
012400                                                                  
012500*    fields used while posting one new ledger entry               
012600 01  WS-TXN-BUILD-AREA.                                           
012700     05  WS-TXN-OWNER-LOGIN         PIC X(20) VALUE SPACES.       
012800     05  WS-NEW-TXN-TYPE            PIC X(02) VALUE SPACES.       
012900     05  WS-NEW-TXN-CATEGORY        PIC X(20) VALUE SPACES.       
013000     05  WS-TXN-COUNTERPARTY        PIC X(20) VALUE SPACES.       
013100     05  WS-TXN-DATE-TO-USE         PIC X(10) VALUE SPACES.       
013200                                                                  
013300*    subscripts for the compaction/shift/sum loops - all COMP     
013400 01  WS-WORK-SUBSCRIPTS.                                          
013500     05  WS-SORT-J                  PIC S9(04) COMP VALUE ZERO.   
013600     05  WS-SORT-K                  PIC S9(06) COMP VALUE ZERO.   
013700     05  WS-SCAN-IDX                PIC S9(06) COMP VALUE ZERO.   
013800     05  WS-KEEP-COUNT              PIC S9(06) COMP VALUE ZERO.   
013900                                                                  
014000*    login and category matching are not case-sensitive - fold    
014100*    both sides before comparing (added 11/02/03 KJP 0038)        
014200 01  WS-CASE-FOLD-A                 PIC X(20) VALUE SPACES.       
014300 01  WS-CASE-FOLD-B                 PIC X(20) VALUE SPACES.       
014400                                                                  
014500*    category resolution - an existing ledger line or budget      
014600*    for this owner wins the spelling over whatever case the      
014700*    request came in with (905-RESOLVE-CATEGORY, TAS 0023)        
014800 01  WS-RESOLVED-CATEGORY           PIC X(20) VALUE SPACES.       
014900 01  WS-CAT-RESOLVED-SW             PIC X(01) VALUE 'N'.          
015000     88  WS-CAT-RESOLVED                VALUE 'Y'.                
015100                                                                  
015200*    whether a RENAMECAT/DELCAT request actually hit a ledger     
015300*    line or a budget - both reject when nothing matched          
015400 01  WS-CAT-MATCHED-SW              PIC X(01) VALUE 'N'.          
015500     88  WS-CAT-MATCHED                 VALUE 'Y'.                
015600 01  WS-LINE-MATCH-SW               PIC X(01) VALUE 'N'.          
015700     88  WS-LINE-MATCHES                VALUE 'Y'.                
015800                                                                  
015900*    post-transaction notification pass, 990 family               
016000 01  WS-NOTIFY-IDX                  PIC S9(04) COMP VALUE ZERO.   
016100 01  WS-TOTAL-INCOME                PIC S9(11)V99 VALUE ZERO.     
016200 01  WS-TOTAL-EXPENSE               PIC S9(11)V99 VALUE ZERO.     
016300 01  WS-PCT-THRESHOLD               PIC S9(09)V99 VALUE ZERO.     
016400 01  WS-REMAINING                   PIC S9(09)V99 VALUE ZERO.     
016500 01  WS-NBG-COUNT                   PIC S9(03) COMP VALUE ZERO.   
016600 01  WS-NBG-I                       PIC S9(03) COMP VALUE ZERO.   
016700 01  WS-NBG-J                       PIC S9(03) COMP VALUE ZERO.   
016800 01  WS-NBG-K                       PIC S9(03) COMP VALUE ZERO.   
016900 01  WS-NBG-HOLD                    PIC S9(05) COMP VALUE ZERO.   
017000 01  WS-CUR-BGT-IDX                 PIC S9(05) COMP VALUE ZERO.   
017100 01  WS-NBG-IDX-TAB.                                              
017200     05  WS-NBG-ENTRY OCCURS 50 TIMES PIC S9(05) COMP.            
017300                                                                  
017400***************************************************************   
017500 LINKAGE SECTION.                                                 
017600                                                                  
017700 01  REQUEST-RECORD.                                              
017800     COPY COPYLIB-REQ.CPY.                                        
017900                                                                  
018000     COPY COPYLIB-Z0900-msg-wkstg.CPY.                            
018100                                                                  
018200     COPY COPYLIB-TABLES.CPY.                                     
018300                                                                  
018400 01  LK-SYSTEM-DATE-ISO             PIC X(10).                    
018500                                                                  
018600***************************************************************   
018700 PROCEDURE DIVISION USING REQUEST-RECORD                          
018800                           WR-RESULT-HANDLER                      
018900                           WK-MASTER-TABLES                       
019000                           LK-SYSTEM-DATE-ISO.                    
019100 0000-MAIN-LINE.                                                  
019200                                                                  
019300     EVALUATE REQ-ACTION                                          
019400         WHEN 'ADDINCOME'                                         
019500             PERFORM 100-ADD-INCOME    THRU 100-EXIT              
019600         WHEN 'ADDEXPENSE'                                        
019700             PERFORM 110-ADD-EXPENSE   THRU 110-EXIT              
019800         WHEN 'TRANSFER'                                          
019900             PERFORM 120-TRANSFER      THRU 120-EXIT              
020000         WHEN 'SETBUDGET'                                         
020100             PERFORM 130-SET-BUDGET    THRU 130-EXIT              
020200         WHEN 'UPDBUDGET'                                         
020300             PERFORM 140-UPDATE-BUDGET THRU 140-EXIT              
020400         WHEN 'DELBUDGET'                                         
020500             PERFORM 150-DELETE-BUDGET THRU 150-EXIT              
020600         WHEN 'RENAMECAT'                                         
020700             PERFORM 160-RENAME-CAT    THRU 160-EXIT              
020800         WHEN 'DELCAT'                                            
020900             PERFORM 170-DELETE-CAT    THRU 170-EXIT              
021000         WHEN OTHER                                               
021100             MOVE 'UNKNOWN REQUEST ACTION' TO WC-RESULT-MESSAGE   
021200     END-EVALUATE                                                 
021300                                                                  
021400     GOBACK                                                       
021500     .                                                            
021600                                                                  
021700***************************************************************   
021800 100-ADD-INCOME.                                                  
021900                                                                  
022000     IF REQ-AMOUNT NOT > ZERO                                     
022100         MOVE 'AMOUNT MUST BE POSITIVE' TO WC-RESULT-MESSAGE      
022200         GO TO 100-EXIT                                           
022300     END-IF                                                       
022400                                                                  
022500     IF REQ-CATEGORY = SPACES                                     
022600         MOVE 'CATEGORY REQUIRED' TO WC-RESULT-MESSAGE            
022700         GO TO 100-EXIT                                           
022800     END-IF                                                       
022900                                                                  
023000     PERFORM 910-VALIDATE-DATE THRU 910-EXIT                      
023100     IF WS-DATE-NOT-OK                                            
023200         MOVE 'INVALID TRANSACTION DATE' TO WC-RESULT-MESSAGE     
023300         GO TO 100-EXIT                                           
023400     END-IF                                                       
023500                                                                  
023600     MOVE REQ-LOGIN TO WS-SEARCH-LOGIN                            
023700     PERFORM 900-FIND-USER-BY-LOGIN THRU 900-EXIT                 
023800     IF NOT WS-USER-FOUND                                         
023900         MOVE 'UNKNOWN WALLET OWNER' TO WC-RESULT-MESSAGE         
024000         GO TO 100-EXIT                                           
024100     END-IF                                                       
024200                                                                  
024300     PERFORM 905-RESOLVE-CATEGORY THRU 905-EXIT                   
024400                                                                  
024500     ADD REQ-AMOUNT TO UTB-BALANCE(WS-FOUND-IDX)                  
024600                                                                  
024700     MOVE REQ-LOGIN             TO WS-TXN-OWNER-LOGIN             
024800     MOVE 'IN'                  TO WS-NEW-TXN-TYPE                
024900     MOVE WS-RESOLVED-CATEGORY  TO WS-NEW-TXN-CATEGORY            
025000     MOVE SPACES                TO WS-TXN-COUNTERPARTY            
025100     PERFORM 915-RESOLVE-TXN-DATE THRU 915-EXIT                   
025200     PERFORM 930-ADD-TXN-ENTRY    THRU 930-EXIT                   
025300                                                                  
025400     MOVE WS-FOUND-IDX TO WS-NOTIFY-IDX                           
025500     PERFORM 990-BUILD-NOTIFICATIONS THRU 990-EXIT                
025600                                                                  
025700     SET WK-REQUEST-ACCEPTED TO TRUE                              
025800     MOVE 'INCOME POSTED' TO WC-RESULT-MESSAGE                    
025900     .                                                            
026000 100-EXIT.                                                        
026100     EXIT.                                                        
026200                                                                  
026300***************************************************************   
026400 110-ADD-EXPENSE.                                                 
026500                                                                  
026600     IF REQ-AMOUNT NOT > ZERO                                     
026700         MOVE 'AMOUNT MUST BE POSITIVE' TO WC-RESULT-MESSAGE      
026800         GO TO 110-EXIT                                           
026900     END-IF                                                       
027000                                                                  
027100     IF REQ-CATEGORY = SPACES                                     
027200         MOVE 'CATEGORY REQUIRED' TO WC-RESULT-MESSAGE            
027300         GO TO 110-EXIT                                           
027400     END-IF                                                       
027500                                                                  
027600     PERFORM 910-VALIDATE-DATE THRU 910-EXIT                      
027700     IF WS-DATE-NOT-OK                                            
027800         MOVE 'INVALID TRANSACTION DATE' TO WC-RESULT-MESSAGE     
027900         GO TO 110-EXIT                                           
028000     END-IF                                                       
028100                                                                  
028200     MOVE REQ-LOGIN TO WS-SEARCH-LOGIN                            
028300     PERFORM 900-FIND-USER-BY-LOGIN THRU 900-EXIT                 
028400     IF NOT WS-USER-FOUND                                         
028500         MOVE 'UNKNOWN WALLET OWNER' TO WC-RESULT-MESSAGE         
028600         GO TO 110-EXIT                                           
028700     END-IF                                                       
028800                                                                  
028900     IF UTB-BALANCE(WS-FOUND-IDX) < REQ-AMOUNT                    
029000         MOVE 'INSUFFICIENT FUNDS' TO WC-RESULT-MESSAGE           
029100         GO TO 110-EXIT                                           
029200     END-IF                                                       
029300                                                                  
029400     PERFORM 905-RESOLVE-CATEGORY THRU 905-EXIT                   
029500                                                                  
029600     SUBTRACT REQ-AMOUNT FROM UTB-BALANCE(WS-FOUND-IDX)           
029700                                                                  
029800     MOVE REQ-LOGIN             TO WS-TXN-OWNER-LOGIN             
029900     MOVE 'EX'                  TO WS-NEW-TXN-TYPE                
030000     MOVE WS-RESOLVED-CATEGORY  TO WS-NEW-TXN-CATEGORY            
030100     MOVE SPACES                TO WS-TXN-COUNTERPARTY            
030200     PERFORM 915-RESOLVE-TXN-DATE THRU 915-EXIT                   
030300     PERFORM 930-ADD-TXN-ENTRY    THRU 930-EXIT                   
030400                                                                  
030500     MOVE WS-FOUND-IDX TO WS-NOTIFY-IDX                           
030600     PERFORM 990-BUILD-NOTIFICATIONS THRU 990-EXIT                
030700                                                                  
030800     SET WK-REQUEST-ACCEPTED TO TRUE                              
030900     MOVE 'EXPENSE POSTED' TO WC-RESULT-MESSAGE                   
031000     .                                                            
031100 110-EXIT.                                                        
031200     EXIT.                                                        
031300                                                                  
031400***************************************************************   
031500*  TRANSFER - REQ-CATEGORY CARRIES THE RECEIVING LOGIN, SINCE     
031600*  A TRANSFER HAS NO CATEGORY OF ITS OWN (SEE 08/11/88 NOTE       
031700*  IN COPYLIB-REQ.CPY).                                           
031800***************************************************************   
031900 120-TRANSFER.                                                    
032000                                                                  
032100     IF REQ-AMOUNT NOT > ZERO                                     
032200         MOVE 'AMOUNT MUST BE POSITIVE' TO WC-RESULT-MESSAGE      
032300         GO TO 120-EXIT                                           
032400     END-IF                                                       
032500                                                                  
032600     PERFORM 910-VALIDATE-DATE THRU 910-EXIT                      
032700     IF WS-DATE-NOT-OK                                            
032800         MOVE 'INVALID TRANSACTION DATE' TO WC-RESULT-MESSAGE     
032900         GO TO 120-EXIT                                           
033000     END-IF                                                       
033100                                                                  
033200     MOVE REQ-LOGIN TO WS-SEARCH-LOGIN                            
033300     PERFORM 900-FIND-USER-BY-LOGIN THRU 900-EXIT                 
033400     IF NOT WS-USER-FOUND                                         
033500         MOVE 'UNKNOWN SENDER WALLET' TO WC-RESULT-MESSAGE        
033600         GO TO 120-EXIT                                           
033700     END-IF                                                       
033800     MOVE WS-FOUND-IDX TO WS-SENDER-IDX                           
033900                                                                  
034000     IF UTB-BALANCE(WS-SENDER-IDX) < REQ-AMOUNT                   
034100         MOVE 'INSUFFICIENT FUNDS FOR TRANSFER'                   
034200             TO WC-RESULT-MESSAGE                                 
034300         GO TO 120-EXIT                                           
034400     END-IF                                                       
034500                                                                  
034600     MOVE REQ-CATEGORY TO WS-SEARCH-LOGIN                         
034700     PERFORM 900-FIND-USER-BY-LOGIN THRU 900-EXIT                 
034800     IF NOT WS-USER-FOUND                                         
034900         MOVE 'UNKNOWN RECEIVING WALLET' TO WC-RESULT-MESSAGE     
035000         GO TO 120-EXIT                                           
035100     END-IF                                                       
035200     MOVE WS-FOUND-IDX TO WS-RECEIVER-IDX                         
035300                                                                  
035400     IF WS-RECEIVER-IDX = WS-SENDER-IDX                           
035500         MOVE 'CANNOT TRANSFER TO SELF' TO WC-RESULT-MESSAGE      
035600         GO TO 120-EXIT                                           
035700     END-IF                                                       
035800                                                                  
035900     SUBTRACT REQ-AMOUNT FROM UTB-BALANCE(WS-SENDER-IDX)          
036000     ADD      REQ-AMOUNT TO   UTB-BALANCE(WS-RECEIVER-IDX)        
036100                                                                  
036200     PERFORM 915-RESOLVE-TXN-DATE THRU 915-EXIT                   
036300                                                                  
036400     MOVE UTB-LOGIN(WS-SENDER-IDX)   TO WS-TXN-OWNER-LOGIN        
036500     MOVE UTB-LOGIN(WS-RECEIVER-IDX) TO WS-TXN-COUNTERPARTY       
036600     MOVE 'TO'                       TO WS-NEW-TXN-TYPE           
036700     MOVE 'TRANSFER'                 TO WS-NEW-TXN-CATEGORY       
036800     PERFORM 930-ADD-TXN-ENTRY THRU 930-EXIT                      
036900                                                                  
037000     MOVE UTB-LOGIN(WS-RECEIVER-IDX) TO WS-TXN-OWNER-LOGIN        
037100     MOVE UTB-LOGIN(WS-SENDER-IDX)   TO WS-TXN-COUNTERPARTY       
037200     MOVE 'TI'                       TO WS-NEW-TXN-TYPE           
037300     MOVE 'TRANSFER'                 TO WS-NEW-TXN-CATEGORY       
037400     PERFORM 930-ADD-TXN-ENTRY THRU 930-EXIT                      
037500                                                                  
037600     MOVE WS-SENDER-IDX TO WS-NOTIFY-IDX                          
037700     PERFORM 990-BUILD-NOTIFICATIONS THRU 990-EXIT                
037800                                                                  
037900     SET WK-REQUEST-ACCEPTED TO TRUE                              
038000     MOVE 'TRANSFER POSTED' TO WC-RESULT-MESSAGE                  
038100     .                                                            
038200 120-EXIT.                                                        
038300     EXIT.                                                        
038400                                                                  
038500***************************************************************   
038600 130-SET-BUDGET.                                                  
038700                                                                  
038800     IF REQ-AMOUNT < ZERO                                         
038900         MOVE 'BUDGET LIMIT MAY NOT BE NEGATIVE'                  
039000             TO WC-RESULT-MESSAGE                                 
039100         GO TO 130-EXIT                                           
039200     END-IF                                                       
039300                                                                  
039400     IF REQ-CATEGORY = SPACES                                     
039500         MOVE 'CATEGORY REQUIRED' TO WC-RESULT-MESSAGE            
039600         GO TO 130-EXIT                                           
039700     END-IF                                                       
039800                                                                  
039900     MOVE REQ-LOGIN TO WS-SEARCH-LOGIN                            
040000     PERFORM 900-FIND-USER-BY-LOGIN THRU 900-EXIT                 
040100     IF NOT WS-USER-FOUND                                         
040200         MOVE 'UNKNOWN WALLET OWNER' TO WC-RESULT-MESSAGE         
040300         GO TO 130-EXIT                                           
040400     END-IF                                                       
040500                                                                  
040600     PERFORM 905-RESOLVE-CATEGORY THRU 905-EXIT                   
040700                                                                  
040800     PERFORM 950-FIND-BUDGET-BY-CAT THRU 950-EXIT                 
040900     IF WS-BUDGET-FOUND                                           
041000         MOVE REQ-AMOUNT TO BTB-LIMIT(WS-BUDGET-IDX)              
041100     ELSE                                                         
041200         ADD 1 TO WK-BGT-COUNT                                    
041300         MOVE REQ-LOGIN TO BTB-OWNER-LOGIN(WK-BGT-COUNT)          
041400         MOVE WS-RESOLVED-CATEGORY TO BTB-CATEGORY(WK-BGT-COUNT)  
041500         MOVE REQ-AMOUNT           TO BTB-LIMIT(WK-BGT-COUNT)     
041600     END-IF                                                       
041700                                                                  
041800     SET WK-REQUEST-ACCEPTED TO TRUE                              
041900     MOVE 'BUDGET LIMIT SET' TO WC-RESULT-MESSAGE                 
042000     .                                                            
042100 130-EXIT.                                                        
042200     EXIT.                                                        
042300                                                                  
042400***************************************************************   
042500 140-UPDATE-BUDGET.                                               
042600                                                                  
042700     IF REQ-AMOUNT < ZERO                                         
042800         MOVE 'BUDGET LIMIT MAY NOT BE NEGATIVE'                  
042900             TO WC-RESULT-MESSAGE                                 
043000         GO TO 140-EXIT                                           
043100     END-IF                                                       
043200                                                                  
043300     IF REQ-CATEGORY = SPACES                                     
043400         MOVE 'CATEGORY REQUIRED' TO WC-RESULT-MESSAGE            
043500         GO TO 140-EXIT                                           
043600     END-IF                                                       
043700                                                                  
043800     MOVE REQ-LOGIN TO WS-SEARCH-LOGIN                            
043900     PERFORM 900-FIND-USER-BY-LOGIN THRU 900-EXIT                 
044000     IF NOT WS-USER-FOUND                                         
044100         MOVE 'UNKNOWN WALLET OWNER' TO WC-RESULT-MESSAGE         
044200         GO TO 140-EXIT                                           
044300     END-IF                                                       
044400                                                                  
044500     PERFORM 950-FIND-BUDGET-BY-CAT THRU 950-EXIT                 
044600     IF NOT WS-BUDGET-FOUND                                       
044700         MOVE 'NO BUDGET FOR CATEGORY' TO WC-RESULT-MESSAGE       
044800         GO TO 140-EXIT                                           
044900     END-IF                                                       
045000                                                                  
045100     MOVE REQ-AMOUNT TO BTB-LIMIT(WS-BUDGET-IDX)                  
045200                                                                  
045300     SET WK-REQUEST-ACCEPTED TO TRUE                              
045400     MOVE 'BUDGET LIMIT CHANGED' TO WC-RESULT-MESSAGE             
045500     .                                                            
045600 140-EXIT.                                                        
045700     EXIT.                                                        
045800                                                                  
045900***************************************************************   
046000 150-DELETE-BUDGET.                                               
046100                                                                  
046200     IF REQ-CATEGORY = SPACES                                     
046300         MOVE 'CATEGORY REQUIRED' TO WC-RESULT-MESSAGE            
046400         GO TO 150-EXIT                                           
046500     END-IF                                                       
046600                                                                  
046700     MOVE REQ-LOGIN TO WS-SEARCH-LOGIN                            
046800     PERFORM 900-FIND-USER-BY-LOGIN THRU 900-EXIT                 
046900     IF NOT WS-USER-FOUND                                         
047000         MOVE 'UNKNOWN WALLET OWNER' TO WC-RESULT-MESSAGE         
047100         GO TO 150-EXIT                                           
047200     END-IF                                                       
047300                                                                  
047400     PERFORM 950-FIND-BUDGET-BY-CAT THRU 950-EXIT                 
047500     IF NOT WS-BUDGET-FOUND                                       
047600         MOVE 'NO BUDGET FOR CATEGORY' TO WC-RESULT-MESSAGE       
047700         GO TO 150-EXIT                                           
047800     END-IF                                                       
047900                                                                  
048000     PERFORM 953-SHIFT-BUDGET-DOWN THRU 953-EXIT                  
048100         VARYING WS-SORT-J FROM WS-BUDGET-IDX BY 1                
048200         UNTIL WS-SORT-J >= WK-BGT-COUNT                          
048300     SUBTRACT 1 FROM WK-BGT-COUNT                                 
048400                                                                  
048500     SET WK-REQUEST-ACCEPTED TO TRUE                              
048600     MOVE 'BUDGET LIMIT REMOVED' TO WC-RESULT-MESSAGE             
048700     .                                                            
048800 150-EXIT.                                                        
048900     EXIT.                                                        
049000                                                                  
049100***************************************************************   
049200*  RENAMECAT - REQ-DESCRIPTION(1:20) CARRIES THE NEW CATEGORY     
049300*  NAME (SEE 08/11/88 NOTE IN COPYLIB-REQ.CPY).                   
049400***************************************************************   
049500 160-RENAME-CAT.                                                  
049600                                                                  
049700     IF REQ-CATEGORY = SPACES                                     
049800         MOVE 'CATEGORY NAME REQUIRED' TO WC-RESULT-MESSAGE       
049900         GO TO 160-EXIT                                           
050000     END-IF                                                       
050100                                                                  
050200     IF REQ-DESCRIPTION(1:20) = SPACES                            
050300         MOVE 'NEW CATEGORY NAME REQUIRED' TO WC-RESULT-MESSAGE   
050400         GO TO 160-EXIT                                           
050500     END-IF                                                       
050600                                                                  
050700     MOVE REQ-LOGIN TO WS-SEARCH-LOGIN                            
050800     PERFORM 900-FIND-USER-BY-LOGIN THRU 900-EXIT                 
050900     IF NOT WS-USER-FOUND                                         
051000         MOVE 'UNKNOWN WALLET OWNER' TO WC-RESULT-MESSAGE         
051100         GO TO 160-EXIT                                           
051200     END-IF                                                       
051300                                                                  
051400     MOVE 'N' TO WS-CAT-MATCHED-SW                                
051500                                                                  
051600     PERFORM 950-FIND-BUDGET-BY-CAT THRU 950-EXIT                 
051700     IF WS-BUDGET-FOUND                                           
051800         MOVE REQ-DESCRIPTION(1:20) TO BTB-CATEGORY(WS-BUDGET-IDX)
051900         SET WS-CAT-MATCHED TO TRUE                               
052000     END-IF                                                       
052100                                                                  
052200     PERFORM 161-RENAME-ONE-TXN THRU 161-EXIT                     
052300         VARYING WS-SORT-K FROM 1 BY 1                            
052400         UNTIL WS-SORT-K > WK-TXN-COUNT                           
052500                                                                  
052600     IF NOT WS-CAT-MATCHED                                        
052700         MOVE 'CATEGORY NOT FOUND' TO WC-RESULT-MESSAGE           
052800         GO TO 160-EXIT                                           
052900     END-IF                                                       
053000                                                                  
053100     SET WK-REQUEST-ACCEPTED TO TRUE                              
053200     MOVE 'CATEGORY RENAMED' TO WC-RESULT-MESSAGE                 
053300     .                                                            
053400 160-EXIT.                                                        
053500     EXIT.                                                        
053600                                                                  
053700 161-RENAME-ONE-TXN.                                              
053800                                                                  
053900     IF TTB-OWNER-LOGIN(WS-SORT-K) = REQ-LOGIN                    
054000         MOVE TTB-CATEGORY(WS-SORT-K) TO WS-CASE-FOLD-A           
054100         MOVE REQ-CATEGORY            TO WS-CASE-FOLD-B           
054200         INSPECT WS-CASE-FOLD-A CONVERTING                        
054300             'abcdefghijklmnopqrstuvwxyz' TO                      
054400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
054500         INSPECT WS-CASE-FOLD-B CONVERTING                        
054600             'abcdefghijklmnopqrstuvwxyz' TO                      
054700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
054800         IF WS-CASE-FOLD-A = WS-CASE-FOLD-B                       
054900             MOVE REQ-DESCRIPTION(1:20) TO TTB-CATEGORY(WS-SORT-K)
055000             SET WS-CAT-MATCHED TO TRUE                           
055100         END-IF                                                   
055200     END-IF                                                       
055300     .                                                            
055400 161-EXIT.                                                        
055500     EXIT.                                                        
055600                                                                  
055700***************************************************************   
055800 170-DELETE-CAT.                                                  
055900                                                                  
056000     IF REQ-CATEGORY = SPACES                                     
056100         MOVE 'CATEGORY NAME REQUIRED' TO WC-RESULT-MESSAGE       
056200         GO TO 170-EXIT                                           
056300     END-IF                                                       
056400                                                                  
056500     MOVE REQ-LOGIN TO WS-SEARCH-LOGIN                            
056600     PERFORM 900-FIND-USER-BY-LOGIN THRU 900-EXIT                 
056700     IF NOT WS-USER-FOUND                                         
056800         MOVE 'UNKNOWN WALLET OWNER' TO WC-RESULT-MESSAGE         
056900         GO TO 170-EXIT                                           
057000     END-IF                                                       
057100                                                                  
057200     MOVE 'N' TO WS-CAT-MATCHED-SW                                
057300                                                                  
057400     PERFORM 280-RECALC-BALANCE THRU 280-EXIT                     
057500                                                                  
057600     PERFORM 950-FIND-BUDGET-BY-CAT THRU 950-EXIT                 
057700     IF WS-BUDGET-FOUND                                           
057800         SET WS-CAT-MATCHED TO TRUE                               
057900         PERFORM 953-SHIFT-BUDGET-DOWN THRU 953-EXIT              
058000             VARYING WS-SORT-J FROM WS-BUDGET-IDX BY 1            
058100             UNTIL WS-SORT-J >= WK-BGT-COUNT                      
058200         SUBTRACT 1 FROM WK-BGT-COUNT                             
058300     END-IF                                                       
058400                                                                  
058500     IF NOT WS-CAT-MATCHED                                        
058600         MOVE 'CATEGORY NOT FOUND' TO WC-RESULT-MESSAGE           
058700         GO TO 170-EXIT                                           
058800     END-IF                                                       
058900                                                                  
059000     SET WK-REQUEST-ACCEPTED TO TRUE                              
059100     MOVE 'CATEGORY REMOVED' TO WC-RESULT-MESSAGE                 
059200     .                                                            
059300 170-EXIT.                                                        
059400     EXIT.                                                        
059500                                                                  
059600***************************************************************   
059700*  280-RECALC-BALANCE - DROPS THE CATEGORY'S OWN LEDGER LINES     
059800*  FOR THIS OWNER AND UNWINDS THEIR EFFECT ON THE BALANCE,        
059900*  COMPACTING TTB-ENTRY IN PLACE (ADDED 08/11/88, SGS).           
060000***************************************************************   
060100 280-RECALC-BALANCE.                                              
060200                                                                  
060300     MOVE 1 TO WS-KEEP-COUNT                                      
060400     PERFORM 281-COMPACT-ONE-TXN THRU 281-EXIT                    
060500         VARYING WS-SCAN-IDX FROM 1 BY 1                          
060600         UNTIL WS-SCAN-IDX > WK-TXN-COUNT                         
060700     COMPUTE WK-TXN-COUNT = WS-KEEP-COUNT - 1                     
060800     .                                                            
060900 280-EXIT.                                                        
061000     EXIT.                                                        
061100                                                                  
061200 281-COMPACT-ONE-TXN.                                             
061300                                                                  
061400     MOVE 'N' TO WS-LINE-MATCH-SW                                 
061500     IF TTB-OWNER-LOGIN(WS-SCAN-IDX) = REQ-LOGIN                  
061600         MOVE TTB-CATEGORY(WS-SCAN-IDX) TO WS-CASE-FOLD-A         
061700         MOVE REQ-CATEGORY              TO WS-CASE-FOLD-B         
061800         INSPECT WS-CASE-FOLD-A CONVERTING                        
061900             'abcdefghijklmnopqrstuvwxyz' TO                      
062000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
062100         INSPECT WS-CASE-FOLD-B CONVERTING                        
062200             'abcdefghijklmnopqrstuvwxyz' TO                      
062300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
062400         IF WS-CASE-FOLD-A = WS-CASE-FOLD-B                       
062500             SET WS-LINE-MATCHES TO TRUE                          
062600         END-IF                                                   
062700     END-IF                                                       
062800                                                                  
062900     IF WS-LINE-MATCHES                                           
063000         SET WS-CAT-MATCHED TO TRUE                               
063100         EVALUATE TRUE                                            
063200             WHEN TTB-IS-INCOME(WS-SCAN-IDX)                      
063300               OR TTB-IS-TRANSFER-IN(WS-SCAN-IDX)                 
063400                 SUBTRACT TTB-AMOUNT(WS-SCAN-IDX)                 
063500                     FROM UTB-BALANCE(WS-FOUND-IDX)               
063600             WHEN TTB-IS-EXPENSE(WS-SCAN-IDX)                     
063700               OR TTB-IS-TRANSFER-OUT(WS-SCAN-IDX)                
063800                 ADD TTB-AMOUNT(WS-SCAN-IDX)                      
063900                     TO UTB-BALANCE(WS-FOUND-IDX)                 
064000         END-EVALUATE                                             
064100     ELSE                                                         
064200         IF WS-SCAN-IDX NOT = WS-KEEP-COUNT                       
064300             MOVE TTB-ENTRY(WS-SCAN-IDX)                          
064400                 TO TTB-ENTRY(WS-KEEP-COUNT)                      
064500         END-IF                                                   
064600         ADD 1 TO WS-KEEP-COUNT                                   
064700     END-IF                                                       
064800     .                                                            
064900 281-EXIT.                                                        
065000     EXIT.                                                        
065100                                                                  
065200***************************************************************   
065300*  COMMON SUBROUTINES                                             
065400***************************************************************   
065500 900-FIND-USER-BY-LOGIN.                                          
065600                                                                  
065700     MOVE 'N' TO WS-USER-FOUND-SW                                 
065800     MOVE ZERO TO WS-FOUND-IDX                                    
065900     PERFORM 901-SCAN-USER-TABLE THRU 901-EXIT                    
066000         VARYING UTB-IDX FROM 1 BY 1                              
066100         UNTIL UTB-IDX > WK-USER-COUNT OR WS-USER-FOUND           
066200     .                                                            
066300 900-EXIT.                                                        
066400     EXIT.                                                        
066500                                                                  
066600 901-SCAN-USER-TABLE.                                             
066700                                                                  
066800     MOVE UTB-LOGIN(UTB-IDX) TO WS-CASE-FOLD-A                    
066900     MOVE WS-SEARCH-LOGIN    TO WS-CASE-FOLD-B                    
067000     INSPECT WS-CASE-FOLD-A CONVERTING                            
067100         'abcdefghijklmnopqrstuvwxyz' TO                          
067200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
067300     INSPECT WS-CASE-FOLD-B CONVERTING                            
067400         'abcdefghijklmnopqrstuvwxyz' TO                          
067500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
067600     IF WS-CASE-FOLD-A = WS-CASE-FOLD-B                           
067700         SET WS-USER-FOUND TO TRUE                                
067800         SET WS-FOUND-IDX TO UTB-IDX                              
067900     END-IF                                                       
068000     .                                                            
068100 901-EXIT.                                                        
068200     EXIT.                                                        
068300                                                                  
068400***************************************************************   
068500*  905-RESOLVE-CATEGORY - CATEGORY NAMES ARE MATCHED WITHOUT      
068600*  REGARD TO CASE; WHEN AN EXISTING LEDGER LINE OR BUDGET FOR     
068700*  THIS OWNER ALREADY USES THE NAME IN SOME OTHER CASE, ITS       
068800*  SPELLING IS KEPT RATHER THAN THE ONE ON THE REQUEST (ADDED     
068900*  01/09/93 TAS 0023).                                            
069000***************************************************************   
069100 905-RESOLVE-CATEGORY.                                            
069200                                                                  
069300     MOVE REQ-CATEGORY TO WS-RESOLVED-CATEGORY                    
069400     MOVE 'N' TO WS-CAT-RESOLVED-SW                               
069500                                                                  
069600     PERFORM 906-SCAN-TXN-FOR-CAT THRU 906-EXIT                   
069700         VARYING WS-SORT-K FROM 1 BY 1                            
069800         UNTIL WS-SORT-K > WK-TXN-COUNT OR WS-CAT-RESOLVED        
069900                                                                  
070000     IF NOT WS-CAT-RESOLVED                                       
070100         PERFORM 907-SCAN-BGT-FOR-CAT THRU 907-EXIT               
070200             VARYING BTB-IDX FROM 1 BY 1                          
070300             UNTIL BTB-IDX > WK-BGT-COUNT OR WS-CAT-RESOLVED      
070400     END-IF                                                       
070500     .                                                            
070600 905-EXIT.                                                        
070700     EXIT.                                                        
070800                                                                  
070900 906-SCAN-TXN-FOR-CAT.                                            
071000                                                                  
071100     IF TTB-OWNER-LOGIN(WS-SORT-K) = REQ-LOGIN                    
071200         MOVE TTB-CATEGORY(WS-SORT-K) TO WS-CASE-FOLD-A           
071300         MOVE REQ-CATEGORY             TO WS-CASE-FOLD-B          
071400         INSPECT WS-CASE-FOLD-A CONVERTING                        
071500             'abcdefghijklmnopqrstuvwxyz' TO                      
071600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
071700         INSPECT WS-CASE-FOLD-B CONVERTING                        
071800             'abcdefghijklmnopqrstuvwxyz' TO                      
071900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
072000         IF WS-CASE-FOLD-A = WS-CASE-FOLD-B                       
072100             MOVE TTB-CATEGORY(WS-SORT-K) TO WS-RESOLVED-CATEGORY 
072200             SET WS-CAT-RESOLVED TO TRUE                          
072300         END-IF                                                   
072400     END-IF                                                       
072500     .                                                            
072600 906-EXIT.                                                        
072700     EXIT.                                                        
072800                                                                  
072900 907-SCAN-BGT-FOR-CAT.                                            
073000                                                                  
073100     IF BTB-OWNER-LOGIN(BTB-IDX) = REQ-LOGIN                      
073200         MOVE BTB-CATEGORY(BTB-IDX) TO WS-CASE-FOLD-A             
073300         MOVE REQ-CATEGORY          TO WS-CASE-FOLD-B             
073400         INSPECT WS-CASE-FOLD-A CONVERTING                        
073500             'abcdefghijklmnopqrstuvwxyz' TO                      
073600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
073700         INSPECT WS-CASE-FOLD-B CONVERTING                        
073800             'abcdefghijklmnopqrstuvwxyz' TO                      
073900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
074000         IF WS-CASE-FOLD-A = WS-CASE-FOLD-B                       
074100             MOVE BTB-CATEGORY(BTB-IDX) TO WS-RESOLVED-CATEGORY   
074200             SET WS-CAT-RESOLVED TO TRUE                          
074300         END-IF                                                   
074400     END-IF                                                       
074500     .                                                            
074600 907-EXIT.                                                        
074700     EXIT.                                                        
074800                                                                  
074900***************************************************************   
075000 910-VALIDATE-DATE.                                               
075100                                                                  
075200     SET WS-DATE-OK TO TRUE                                       
075300     MOVE REQ-DATE TO WS-DATE-RAW                                 
075400     IF WS-DATE-RAW NOT = SPACES                                  
075500         IF WS-DATE-DASH1 NOT = '-' OR WS-DATE-DASH2 NOT = '-'    
075600             SET WS-DATE-NOT-OK TO TRUE                           
075700         ELSE                                                     
075800             IF WS-DATE-YYYY IS NOT NUMERIC                       
075900                 OR WS-DATE-MM IS NOT NUMERIC                     
076000                 OR WS-DATE-DD IS NOT NUMERIC                     
076100                 SET WS-DATE-NOT-OK TO TRUE                       
076200             ELSE                                                 
076300                 IF WS-DATE-MM < 1 OR WS-DATE-MM > 12             
076400                     SET WS-DATE-NOT-OK TO TRUE                   
076500                 ELSE                                             
076600                     PERFORM 911-SET-MAX-DAY-FOR-MONTH            
076700                         THRU 911-EXIT                            
076800                     IF WS-DATE-DD < 1                            
076900                         OR WS-DATE-DD > WS-DATE-MAX-DD           
077000                         SET WS-DATE-NOT-OK TO TRUE               
077100                     END-IF                                       
077200                 END-IF                                           
077300             END-IF                                               
077400         END-IF                                                   
077500     END-IF                                                       
077600     .                                                            
077700 910-EXIT.                                                        
077800     EXIT.                                                        
077900                                                                  
078000*    03/11/04 KJP 0041 - PULLED OUT OF 910-VALIDATE-DATE SO A     
078100*    30-DAY MONTH OR A FEBRUARY DATE GETS THE RIGHT DAY LIMIT     
078200*    INSTEAD OF THE OLD FLAT 1-31 RANGE.  AUDIT FOUND 2024-04-31  
078300*    AND 2023-02-30 BOTH POSTING CLEAN.                           
078400***************************************************************   
078500 911-SET-MAX-DAY-FOR-MONTH.                                       
078600                                                                  
078700     EVALUATE WS-DATE-MM                                          
078800         WHEN 04                                                  
078900         WHEN 06                                                  
079000         WHEN 09                                                  
079100         WHEN 11                                                  
079200             MOVE 30 TO WS-DATE-MAX-DD                            
079300         WHEN 02                                                  
079400             PERFORM 912-TEST-LEAP-YEAR THRU 912-EXIT             
079500             IF WS-DATE-IS-LEAP                                   
079600                 MOVE 29 TO WS-DATE-MAX-DD                        
079700             ELSE                                                 
079800                 MOVE 28 TO WS-DATE-MAX-DD                        
079900             END-IF                                               
080000         WHEN OTHER                                               
080100             MOVE 31 TO WS-DATE-MAX-DD                            
080200     END-EVALUATE                                                 
080300     .                                                            
080400 911-EXIT.                                                        
080500     EXIT.                                                        
080600                                                                  
080700*    leap test is the usual civil-calendar rule - divisible by 4  
080800*    is leap, EXCEPT century years, which need divisible by 400   
080900*    (this shop will not see the next false-century year until    
081000*    2100, but do it right anyway)                                
081100 912-TEST-LEAP-YEAR.                                              
081200                                                                  
081300     SET WS-DATE-NOT-LEAP TO TRUE                                 
081400     DIVIDE WS-DATE-YYYY-NUM BY 4 GIVING WS-DATE-DIV-QUOT         
081500         REMAINDER WS-DATE-DIV-REM                                
081600     IF WS-DATE-DIV-REM = 0                                       
081700         SET WS-DATE-IS-LEAP TO TRUE                              
081800         DIVIDE WS-DATE-YYYY-NUM BY 100 GIVING WS-DATE-DIV-QUOT   
081900             REMAINDER WS-DATE-DIV-REM                            
082000         IF WS-DATE-DIV-REM = 0                                   
082100             SET WS-DATE-NOT-LEAP TO TRUE                         
082200             DIVIDE WS-DATE-YYYY-NUM BY 400                       
082300                 GIVING WS-DATE-DIV-QUOT                          
082400                 REMAINDER WS-DATE-DIV-REM                        
082500             IF WS-DATE-DIV-REM = 0                               
082600                 SET WS-DATE-IS-LEAP TO TRUE                      
082700             END-IF                                               
082800         END-IF                                                   
082900     END-IF                                                       
083000     .                                                            
083100 912-EXIT.                                                        
083200     EXIT.                                                        
083300                                                                  
083400                                                                  
083500 915-RESOLVE-TXN-DATE.                                            
083600                                                                  
083700     IF REQ-DATE = SPACES                                         
083800         MOVE LK-SYSTEM-DATE-ISO TO WS-TXN-DATE-TO-USE            
083900     ELSE                                                         
084000         MOVE REQ-DATE TO WS-TXN-DATE-TO-USE                      
084100     END-IF                                                       
084200     .                                                            
084300 915-EXIT.                                                        
084400     EXIT.                                                        
084500                                                                  
084600***************************************************************   
084700 930-ADD-TXN-ENTRY.                                               
084800                                                                  
084900     ADD 1 TO WK-TXN-COUNT                                        
085000     MOVE WK-TXN-COUNT TO WS-TXN-ID-SEQ                           
085100     MOVE 'TXN' TO WS-TXN-ID-PREFIX                               
085200                                                                  
085300     MOVE SPACES              TO TTB-ENTRY(WK-TXN-COUNT)          
085400     MOVE WS-TXN-ID-WORK      TO TTB-ID(WK-TXN-COUNT)             
085500     MOVE WS-TXN-OWNER-LOGIN  TO TTB-OWNER-LOGIN(WK-TXN-COUNT)    
085600     MOVE WS-NEW-TXN-TYPE     TO TTB-TYPE(WK-TXN-COUNT)           
085700     MOVE WS-NEW-TXN-CATEGORY TO TTB-CATEGORY(WK-TXN-COUNT)       
085800     MOVE REQ-AMOUNT          TO TTB-AMOUNT(WK-TXN-COUNT)         
085900     MOVE WS-TXN-DATE-TO-USE  TO TTB-DATE(WK-TXN-COUNT)           
086000     MOVE REQ-DESCRIPTION     TO TTB-DESCRIPTION(WK-TXN-COUNT)    
086100     MOVE WS-TXN-COUNTERPARTY TO TTB-COUNTERPARTY(WK-TXN-COUNT)   
086200     .                                                            
086300 930-EXIT.                                                        
086400     EXIT.                                                        
086500                                                                  
086600***************************************************************   
086700*  990-BUILD-NOTIFICATIONS - RUN AFTER EVERY SUCCESSFUL           
086800*  ADDINCOME/ADDEXPENSE/TRANSFER FOR THE ACTING WALLET OWNER      
086900*  (WS-NOTIFY-IDX).  ZERO BALANCE, EACH OF THE OWNER'S ACTIVE     
087000*  BUDGETS TAKEN IN CATEGORY ORDER, AND AN OVERALL EXPENSE-       
087100*  OVER-INCOME CHECK.  ADDED 01/11/88 SGS 0007; REWORKED          
087200*  11/02/03 KJP 0038 TO COVER EVERY BUDGET INSTEAD OF JUST        
087300*  THE CATEGORY JUST POSTED TO.                                   
087400***************************************************************   
087500 990-BUILD-NOTIFICATIONS.                                         
087600                                                                  
087700     IF UTB-BALANCE(WS-NOTIFY-IDX) = ZERO                         
087800         MOVE 'BALANCE IS 0' TO WS-NOTICE-BUILD-TEXT              
087900         PERFORM 995-STORE-NOTICE THRU 995-EXIT                   
088000     END-IF                                                       
088100                                                                  
088200     MOVE ZERO TO WS-NBG-COUNT                                    
088300     PERFORM 993-COLLECT-ONE-BUDGET THRU 993-EXIT                 
088400         VARYING BTB-IDX FROM 1 BY 1                              
088500         UNTIL BTB-IDX > WK-BGT-COUNT                             
088600                                                                  
088700     IF WS-NBG-COUNT > 1                                          
088800         PERFORM 994-ORDER-BUDGET-LIST THRU 994-EXIT              
088900     END-IF                                                       
089000                                                                  
089100     PERFORM 991-NOTICE-ONE-BUDGET THRU 991-EXIT                  
089200         VARYING WS-NBG-K FROM 1 BY 1                             
089300         UNTIL WS-NBG-K > WS-NBG-COUNT                            
089400                                                                  
089500     MOVE ZERO TO WS-TOTAL-INCOME                                 
089600     MOVE ZERO TO WS-TOTAL-EXPENSE                                
089700     PERFORM 996-SUM-ONE-TXN THRU 996-EXIT                        
089800         VARYING WS-SORT-K FROM 1 BY 1                            
089900         UNTIL WS-SORT-K > WK-TXN-COUNT                           
090000                                                                  
090100     IF WS-TOTAL-EXPENSE > WS-TOTAL-INCOME                        
090200         MOVE 'EXPENSES EXCEED INCOME' TO WS-NOTICE-BUILD-TEXT    
090300         PERFORM 995-STORE-NOTICE THRU 995-EXIT                   
090400     END-IF                                                       
090500     .                                                            
090600 990-EXIT.                                                        
090700     EXIT.                                                        
090800                                                                  
090900*    gathers this owner's active (limit > 0) budgets - inactive   
091000*    ones are dormant per the COPYLIB-BGT.CPY header note         
091100 993-COLLECT-ONE-BUDGET.                                          
091200                                                                  
091300     IF BTB-OWNER-LOGIN(BTB-IDX) = REQ-LOGIN                      
091400         AND BTB-LIMIT(BTB-IDX) > ZERO                            
091500         AND WS-NBG-COUNT < 50                                    
091600         ADD 1 TO WS-NBG-COUNT                                    
091700         MOVE BTB-IDX TO WS-NBG-ENTRY(WS-NBG-COUNT)               
091800     END-IF                                                       
091900     .                                                            
092000 993-EXIT.                                                        
092100     EXIT.                                                        
092200                                                                  
092300*    puts the collected budgets into category order (case         
092400*    folded) so the notices read the same way every run           
092500 994-ORDER-BUDGET-LIST.                                           
092600                                                                  
092700     PERFORM 994A-OUTER-PASS THRU 994A-EXIT                       
092800         VARYING WS-NBG-I FROM 1 BY 1                             
092900         UNTIL WS-NBG-I >= WS-NBG-COUNT                           
093000     .                                                            
093100 994-EXIT.                                                        
093200     EXIT.                                                        
093300                                                                  
093400 994A-OUTER-PASS.                                                 
093500                                                                  
093600     PERFORM 994B-INNER-COMPARE THRU 994B-EXIT                    
093700         VARYING WS-NBG-J FROM WS-NBG-I + 1 BY 1                  
093800         UNTIL WS-NBG-J > WS-NBG-COUNT                            
093900     .                                                            
094000 994A-EXIT.                                                       
094100     EXIT.                                                        
094200                                                                  
094300 994B-INNER-COMPARE.                                              
094400                                                                  
094500     MOVE BTB-CATEGORY(WS-NBG-ENTRY(WS-NBG-I)) TO WS-CASE-FOLD-A  
094600     MOVE BTB-CATEGORY(WS-NBG-ENTRY(WS-NBG-J)) TO WS-CASE-FOLD-B  
094700     INSPECT WS-CASE-FOLD-A CONVERTING                            
094800         'abcdefghijklmnopqrstuvwxyz' TO                          
094900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
095000     INSPECT WS-CASE-FOLD-B CONVERTING                            
095100         'abcdefghijklmnopqrstuvwxyz' TO                          
095200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
095300     IF WS-CASE-FOLD-B < WS-CASE-FOLD-A                           
095400         MOVE WS-NBG-ENTRY(WS-NBG-I) TO WS-NBG-HOLD               
095500         MOVE WS-NBG-ENTRY(WS-NBG-J) TO WS-NBG-ENTRY(WS-NBG-I)    
095600         MOVE WS-NBG-HOLD            TO WS-NBG-ENTRY(WS-NBG-J)    
095700     END-IF                                                       
095800     .                                                            
095900 994B-EXIT.                                                       
096000     EXIT.                                                        
096100                                                                  
096200 991-NOTICE-ONE-BUDGET.                                           
096300                                                                  
096400     MOVE WS-NBG-ENTRY(WS-NBG-K) TO WS-CUR-BGT-IDX                
096500     MOVE ZERO TO WS-CAT-TOTAL                                    
096600     PERFORM 942-SUM-CAT-EXPENSE THRU 942-EXIT                    
096700         VARYING WS-SORT-K FROM 1 BY 1                            
096800         UNTIL WS-SORT-K > WK-TXN-COUNT                           
096900                                                                  
097000     COMPUTE WS-REMAINING =                                       
097100         BTB-LIMIT(WS-CUR-BGT-IDX) - WS-CAT-TOTAL                 
097200     COMPUTE WS-PCT-THRESHOLD ROUNDED =                           
097300         BTB-LIMIT(WS-CUR-BGT-IDX) * 0.2                          
097400                                                                  
097500     EVALUATE TRUE                                                
097600         WHEN WS-REMAINING < ZERO                                 
097700             MOVE 'BUDGET LIMIT EXCEEDED FOR' TO WS-NOTICE-LABEL  
097800             STRING ' CATEGORY: '         DELIMITED BY SIZE       
097900                    BTB-CATEGORY(WS-CUR-BGT-IDX)                  
098000                        DELIMITED BY SPACE                        
098100                 INTO WS-NOTICE-DETAIL                            
098200             PERFORM 995-STORE-NOTICE THRU 995-EXIT               
098300         WHEN WS-REMAINING NOT > WS-PCT-THRESHOLD                 
098400             MOVE '80% OF BUDGET SPENT FOR' TO WS-NOTICE-LABEL    
098500             STRING ' CATEGORY: '         DELIMITED BY SIZE       
098600                    BTB-CATEGORY(WS-CUR-BGT-IDX)                  
098700                        DELIMITED BY SPACE                        
098800                 INTO WS-NOTICE-DETAIL                            
098900             PERFORM 995-STORE-NOTICE THRU 995-EXIT               
099000     END-EVALUATE                                                 
099100     .                                                            
099200 991-EXIT.                                                        
099300     EXIT.                                                        
099400                                                                  
099500*    spent = EX + TO amounts posted to the budget's category,     
099600*    over every ledger line this owner has (not just the one      
099700*    filtered window a REPORT request might be using)             
099800 942-SUM-CAT-EXPENSE.                                             
099900                                                                  
100000     IF TTB-OWNER-LOGIN(WS-SORT-K) = REQ-LOGIN                    
100100         AND (TTB-IS-EXPENSE(WS-SORT-K)                           
100200              OR TTB-IS-TRANSFER-OUT(WS-SORT-K))                  
100300         MOVE TTB-CATEGORY(WS-SORT-K)        TO WS-CASE-FOLD-A    
100400         MOVE BTB-CATEGORY(WS-CUR-BGT-IDX)   TO WS-CASE-FOLD-B    
100500         INSPECT WS-CASE-FOLD-A CONVERTING                        
100600             'abcdefghijklmnopqrstuvwxyz' TO                      
100700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
100800         INSPECT WS-CASE-FOLD-B CONVERTING                        
100900             'abcdefghijklmnopqrstuvwxyz' TO                      
101000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
101100         IF WS-CASE-FOLD-A = WS-CASE-FOLD-B                       
101200             ADD TTB-AMOUNT(WS-SORT-K) TO WS-CAT-TOTAL            
101300         END-IF                                                   
101400     END-IF                                                       
101500     .                                                            
101600 942-EXIT.                                                        
101700     EXIT.                                                        
101800                                                                  
101900*    total income (IN + TI) and expense (EX + TO) over every      
102000*    ledger line this owner has, for the expenses-exceed-         
102100*    income notice                                                
102200 996-SUM-ONE-TXN.                                                 
102300                                                                  
102400     IF TTB-OWNER-LOGIN(WS-SORT-K) = REQ-LOGIN                    
102500         EVALUATE TRUE                                            
102600             WHEN TTB-IS-INCOME(WS-SORT-K)                        
102700               OR TTB-IS-TRANSFER-IN(WS-SORT-K)                   
102800                 ADD TTB-AMOUNT(WS-SORT-K) TO WS-TOTAL-INCOME     
102900             WHEN TTB-IS-EXPENSE(WS-SORT-K)                       
103000               OR TTB-IS-TRANSFER-OUT(WS-SORT-K)                  
103100                 ADD TTB-AMOUNT(WS-SORT-K) TO WS-TOTAL-EXPENSE    
103200         END-EVALUATE                                             
103300     END-IF                                                       
103400     .                                                            
103500 996-EXIT.                                                        
103600     EXIT.                                                        
103700                                                                  
103800*    appends WS-NOTICE-BUILD-TEXT to the caller's notice table    
103900*    if there is still room (WR-RESULT-HANDLER holds 10 slots)    
104000 995-STORE-NOTICE.                                                
104100                                                                  
104200     IF WN-NOTICE-COUNT < 10                                      
104300         ADD 1 TO WN-NOTICE-COUNT                                 
104400         MOVE WS-NOTICE-BUILD-TEXT                                
104500             TO WC-NOTICE-TEXT(WN-NOTICE-COUNT)                   
104600     END-IF                                                       
104700     .                                                            
104800 995-EXIT.                                                        
104900     EXIT.                                                        
105000                                                                  
105100***************************************************************   
105200 950-FIND-BUDGET-BY-CAT.                                          
105300                                                                  
105400     MOVE 'N' TO WS-BUDGET-FOUND-SW                               
105500     MOVE ZERO TO WS-BUDGET-IDX                                   
105600     PERFORM 952-SCAN-BUDGET-TABLE THRU 952-EXIT                  
105700         VARYING BTB-IDX FROM 1 BY 1                              
105800         UNTIL BTB-IDX > WK-BGT-COUNT OR WS-BUDGET-FOUND          
105900     .                                                            
106000 950-EXIT.                                                        
106100     EXIT.                                                        
106200                                                                  
106300 952-SCAN-BUDGET-TABLE.                                           
106400                                                                  
106500     IF BTB-OWNER-LOGIN(BTB-IDX) = REQ-LOGIN                      
106600         MOVE BTB-CATEGORY(BTB-IDX) TO WS-CASE-FOLD-A             
106700         MOVE REQ-CATEGORY          TO WS-CASE-FOLD-B             
106800         INSPECT WS-CASE-FOLD-A CONVERTING                        
106900             'abcdefghijklmnopqrstuvwxyz' TO                      
107000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
107100         INSPECT WS-CASE-FOLD-B CONVERTING                        
107200             'abcdefghijklmnopqrstuvwxyz' TO                      
107300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
107400         IF WS-CASE-FOLD-A = WS-CASE-FOLD-B                       
107500             SET WS-BUDGET-FOUND TO TRUE                          
107600             SET WS-BUDGET-IDX TO BTB-IDX                         
107700         END-IF                                                   
107800     END-IF                                                       
107900     .                                                            
108000 952-EXIT.                                                        
108100     EXIT.                                                        
108200                                                                  
108300 953-SHIFT-BUDGET-DOWN.                                           
108400                                                                  
108500     MOVE BTB-ENTRY(WS-SORT-J + 1) TO BTB-ENTRY(WS-SORT-J)        
108600     .                                                            
108700 953-EXIT.                                                        
108800     EXIT.                                                        
