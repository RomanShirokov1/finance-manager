000100*****************************************************             
000200*  COPYLIB-RPTLIN.CPY                                             
000300*  132-byte report/log print line and its five                    
000400*  overlaid views.  FINRPT builds one view at a time,             
000500*  MOVEs it to RPT-PRINT-LINE, and FINMGR WRITEs                  
000600*  RPT-PRINT-LINE to RPTFILE - the same one-buffer,               
000700*  many-views trick the shop used for BGMAXFIL-POST               
000800*  back on the giro-file loader.                                  
000900*****************************************************             
001000 01  RPT-PRINT-LINE.                                              
001100     07  FILLER                     PIC X(132).                   
001200                                                                  
001300 01  RPT-HEADER-LINE REDEFINES RPT-PRINT-LINE.                    
001400     07  RHD-LABEL                  PIC X(20).                    
001500     07  RHD-VALUE                  PIC X(20).                    
001600     07  FILLER                     PIC X(92) VALUE SPACES.       
001700                                                                  
001800*    RDT-AMOUNT widened 03/11/04 KJP 0041 from 7 to 9 integer     
001900*    digit positions - a total or category sum of ten million     
002000*    or more was losing its high-order digits off the front       
002100*    of the field                                                 
002200 01  RPT-DETAIL-LINE REDEFINES RPT-PRINT-LINE.                    
002300     07  RDT-LABEL                  PIC X(30).                    
002400     07  FILLER                     PIC X(03) VALUE SPACES.       
002500     07  RDT-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99-.          
002600     07  FILLER                     PIC X(84) VALUE SPACES.       
002700                                                                  
002800 01  RPT-BUDGET-LINE REDEFINES RPT-PRINT-LINE.                    
002900     07  RBG-CATEGORY               PIC X(20).                    
003000     07  FILLER                     PIC X(03) VALUE SPACES.       
003100     07  RBG-LIMIT-LIT              PIC X(06) VALUE 'LIMIT '.     
003200     07  RBG-LIMIT                  PIC ZZZ,ZZ9.99.               
003300     07  FILLER                     PIC X(03) VALUE SPACES.       
003400     07  RBG-REMAIN-LIT             PIC X(10)                     
003500                                    VALUE 'REMAINING '.           
003600     07  RBG-REMAINING              PIC ZZZ,ZZ9.99-.              
003700     07  FILLER                     PIC X(69) VALUE SPACES.       
003800                                                                  
003900*    RCT-LABEL widened 03/11/04 KJP 0041 to hold a full           
004000*    MISSING CATEGORY warning line as well as the short control   
004100*    total labels it was sized for originally                     
004200 01  RPT-CONTROL-LINE REDEFINES RPT-PRINT-LINE.                   
004300     07  RCT-LABEL                  PIC X(50).                    
004400     07  FILLER                     PIC X(02) VALUE SPACES.       
004500     07  RCT-COUNT                  PIC ZZZ,ZZ9.                  
004600     07  FILLER                     PIC X(73) VALUE SPACES.       
004700                                                                  
004800 01  RPT-STATUS-LINE REDEFINES RPT-PRINT-LINE.                    
004900     07  RSL-SEQNO                  PIC ZZZZ9.                    
005000     07  FILLER                     PIC X(01) VALUE SPACE.        
005100     07  RSL-ACTION                 PIC X(10).                    
005200     07  FILLER                     PIC X(01) VALUE SPACE.        
005300     07  RSL-LOGIN                  PIC X(20).                    
005400     07  FILLER                     PIC X(01) VALUE SPACE.        
005500     07  RSL-STATUS                 PIC X(08).                    
005600     07  FILLER                     PIC X(01) VALUE SPACE.        
005700     07  RSL-MESSAGE                PIC X(60).                    
005800     07  FILLER                     PIC X(25) VALUE SPACES.       
