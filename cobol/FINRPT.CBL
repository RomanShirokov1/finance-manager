000100***************************************************************   
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    FINRPT.                                           
000400 AUTHOR.        B KELLERMAN.                                      
000500 INSTALLATION.  PBS DATA CENTER - STOCKHOLM.                      
000600 DATE-WRITTEN.  05/06/87.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
000900***************************************************************   
001000*  FINRPT - WALLET ACTIVITY REPORT BUILDER                        
001100*                                                                 
001200*  PURPOSE.  Called by FINMGR for REQ-ACTION REPORT.  Filters     
001300*  one owner's ledger lines by an optional category and an        
001400*  optional date window, lists them, totals each category and     
001500*  lists that owner's budget lines against what they actually     
001600*  spent, and hands the finished block back to FINMGR one         
001700*  132-byte line at a time through WK-REPORT-LINES.               
001800*                                                                 
001900*  REQUEST-RECORD HAS NO ROOM FOR A DATE WINDOW OR A CATEGORY     
002000*  LIST OF ITS OWN, SO A REPORT REQUEST BORROWS:                  
002100*    REQ-CATEGORY        - ONE CATEGORY TO FILTER ON, OR          
002200*                          SPACES FOR EVERY CATEGORY.             
002300*    REQ-DATE            - FROM-DATE OF THE WINDOW, OR SPACES     
002400*                          FOR THE BEGINNING OF THE LEDGER.       
002500*    REQ-DESCRIPTION(1:10) - TO-DATE OF THE WINDOW, OR SPACES     
002600*                          FOR THE END OF THE LEDGER.             
002700*  (SEE THE 05/06/87 NOTE IN COPYLIB-REQ.CPY.)                    
002800*                                                                 
002900*  CHANGE LOG.                                                    
003000*    05/06/87  BKE  0004  INITIAL VERSION - DETAIL LINES ONLY.    
003100*    06/01/87  BKE  0004  CATEGORY TOTALS ADDED.                  
003200*    09/14/87  SGS  0006  BUDGET-STATUS BLOCK ADDED.              
003300*    01/09/93  TAS  0023  DATE WINDOW ADDED (REQ-DATE/            
003400*                         REQ-DESCRIPTION REPURPOSED - SEE        
003500*                         HEADER NOTE ABOVE).                     
003600*    09/30/98  LMH  0031  Y2K - DATE WINDOW COMPARISONS RELY      
003700*                         ON THE 4-DIGIT YYYY-MM-DD STRING,       
003800*                         SAME AS EVERY OTHER DATE IN THE RUN.    
003900*    11/02/03  KJP  0038  LOGIN LOOKUP AND THE CATEGORY FILTER    
004000*                         BOTH FOLD CASE BEFORE COMPARING NOW,    
004100*                         TO MATCH 900 IN FINPOST AND FINAUTH.    
004200*                         ADDED THE MISSING-CATEGORY WARNING      
004300*                         (195-197) AND PUT CATEGORY TOTALS       
004400*                         (222) AND BUDGET STATUS LINES (232/     
004500*                         233) INTO CATEGORY ORDER INSTEAD OF     
004600*                         LEDGER-ENCOUNTER ORDER.                 
004700*    03/11/04  KJP  0041  CATEGORY TOTALS WERE BEING NETTED -     
004800*                         AUDIT WANTED INCOME AND EXPENSE SHOWN   
004900*                         SEPARATELY, THE WAY THE BRANCH LEDGER   
005000*                         PRINTOUT DOES.  220 NOW PRINTS TOTAL    
005100*                         INCOME/TOTAL EXPENSE LINES FOLLOWED BY  
005200*                         AN "INCOME BY CATEGORY" SECTION AND AN  
005300*                         "EXPENSE BY CATEGORY" SECTION.  ADDED A 
005400*                         WARNINGS BLOCK (240-242) CARRYING THE   
005500*                         MISSING-CATEGORY NOTE AND A NEW         
005600*                         EXPENSES-EXCEED-INCOME CHECK SCOPED TO  
005700*                         THIS REPORT'S OWN FILTERED WINDOW       
005800*                         (SEPARATE FROM FINPOST'S ALL-LEDGER     
005900*                         NOTIFICATION OF THE SAME NAME).         
006000*    03/18/04  KJP  0042  DETAIL LINES WERE PRINTING IN LEDGER-   
006100*                         ENCOUNTER ORDER, NOT DATE ORDER -       
006200*                         210 NOW COLLECTS THE FILTERED SET       
006300*                         INTO WS-DTL-ENTRY AND 214 SORTS IT      
006400*                         ASCENDING BY DATE BEFORE 212 PRINTS     
006500*                         A SINGLE LINE.  ALSO MOVED SEVERAL      
006600*                         PLAIN SCRATCH SUBSCRIPTS UP TO          
006700*                         77-LEVEL PER SHOP STANDARD.             
006800***************************************************************   
006900 ENVIRONMENT DIVISION.                                            
007000 CONFIGURATION SECTION.                                           
007100 SPECIAL-NAMES.                                                   
007200     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.                           
007300                                                                  
007400***************************************************************   
007500 DATA DIVISION.                                                   
007600 WORKING-STORAGE SECTION.                                         
007700                                                                  
007800*    subscripts for the date-ascending sort pass over the         
007900*    filtered detail list (214) - 77-level, plain scratch         
008000*    counters, never REDEFINES targets (03/18/04 KJP 0042)        
008100 77  WS-DTL-COUNT                   PIC S9(06) COMP VALUE ZERO.   
008200 77  WS-DTL-I                       PIC S9(06) COMP VALUE ZERO.   
008300 77  WS-DTL-J                       PIC S9(06) COMP VALUE ZERO.   
008400 77  WS-DTL-HOLD                    PIC S9(06) COMP VALUE ZERO.   
008500                                                                  
008600 01  WS-SEARCH-LOGIN                PIC X(20) VALUE SPACES.       
008700 01  WS-USER-FOUND-SW               PIC X(01) VALUE 'N'.          
008800     88  WS-USER-FOUND                  VALUE 'Y'.                
008900 01  WS-FOUND-IDX                   PIC S9(04) COMP VALUE ZERO.   
009000                                                                  
009100 01  WS-CAT-FILTER                  PIC X(20) VALUE SPACES.       
009200 01  WS-FROM-DATE                   PIC X(10) VALUE SPACES.       
009300 01  WS-TO-DATE                     PIC X(10) VALUE SPACES.       
009400                                                                  
009500*    one scratch print line, shared views - the same 132-byte     
009600*    layout FINMGR writes straight through to RPTFILE             
009700     COPY COPYLIB-RPTLIN.CPY.                                     
009800                                                                  
009900*    running total per category seen in the filtered window -     
010000*    INCOME (IN+TI) AND EXPENSE (EX+TO) ARE KEPT SEPARATE, NOT    
010100*    NETTED, SO THE REPORT CAN PRINT THEM AS TWO SECTIONS (SEE    
010200*    THE 03/11/04 KJP 0041 CHANGE LOG NOTE)                       
010300 01  WS-CAT-SUMMARY.                                              
010400     05  WS-CAT-SUM-COUNT           PIC S9(03) COMP VALUE ZERO.   
010500     05  WS-CAT-SUM-ENTRY OCCURS 50 TIMES                         
010600             INDEXED BY WS-CAT-SUM-IDX.                           
010700         10  WS-CAT-SUM-NAME        PIC X(20) VALUE SPACES.       
010800         10  WS-CAT-SUM-INCOME      PIC S9(09)V99 VALUE ZERO.     
010900         10  WS-CAT-SUM-EXPENSE     PIC S9(09)V99 VALUE ZERO.     
011000                                                                  
011100*    report totals across the filtered window - 03/11/04 0041     
011200 01  WS-RPT-TOTAL-INCOME            PIC S9(11)V99 VALUE ZERO.     
011300 01  WS-RPT-TOTAL-EXPENSE           PIC S9(11)V99 VALUE ZERO.     
011400                                                                  
011500*    warning text staged for the printed WARNINGS block -         
011600*    missing-category and expenses-exceed-income are the only     
011700*    two the report builder itself raises (03/11/04 0041)         
011800 01  WS-MISSING-CAT-TEXT           PIC X(60) VALUE SPACES.        
011900 01  WS-WARN-COUNT                 PIC S9(01) COMP VALUE ZERO.    
012000                                                                  
012100*    one-entry swap area for putting WS-CAT-SUM-ENTRY into        
012200*    category order (222-ORDER-CATEGORY-LIST)                     
012300 01  WS-CAT-SUM-HOLD.                                             
012400     05  FILLER                     PIC X(20).                    
012500     05  FILLER                     PIC S9(09)V99.                
012600     05  FILLER                     PIC S9(09)V99.                
012700                                                                  
012800 01  WS-SEARCH-CAT                  PIC X(20) VALUE SPACES.       
012900 01  WS-CAT-FOUND-IDX               PIC S9(03) COMP VALUE ZERO.   
013000 01  WS-CAT-SCAN                    PIC S9(03) COMP VALUE ZERO.   
013100                                                                  
013200*    login and category matching are not case-sensitive - fold    
013300*    both sides before comparing (added 01/09/93 TAS 0023)        
013400 01  WS-CASE-FOLD-A                 PIC X(20) VALUE SPACES.       
013500 01  WS-CASE-FOLD-B                 PIC X(20) VALUE SPACES.       
013600 01  WS-CAT-MATCH-SW                PIC X(01) VALUE 'N'.          
013700     88  WS-CAT-MATCH                   VALUE 'Y'.                
013800     88  WS-CAT-NO-MATCH                VALUE 'N'.                
013900                                                                  
014000*    small index table used to put this owner's category          
014100*    totals, and separately this owner's budgets, into            
014200*    category order before they are printed (11/02/03 KJP 0038)   
014300 01  WS-ORD-COUNT                   PIC S9(03) COMP VALUE ZERO.   
014400 01  WS-ORD-I                       PIC S9(03) COMP VALUE ZERO.   
014500 01  WS-ORD-J                       PIC S9(03) COMP VALUE ZERO.   
014600 01  WS-ORD-HOLD                    PIC S9(05) COMP VALUE ZERO.   
014700 01  WS-ORD-IDX-TAB.                                              
014800     05  WS-ORD-ENTRY OCCURS 50 TIMES PIC S9(05) COMP.            
014900                                                                  
015000*    holds the TTB-IDX of every ledger line that passed the       
015100*    owner/date-window/category filter in 211, in the order       
015200*    211 walked the ledger - 214 below then sorts this list       
015300*    into ascending date order before 212 prints from it          
015400*    (03/18/04 KJP 0042)                                          
015500 01  WS-DTL-IDX-TAB.                                              
015600     05  WS-DTL-ENTRY OCCURS 5000 TIMES PIC S9(06) COMP.          
015700                                                                  
015800*    whether the requested filter category turned up anywhere     
015900*    in this owner's ledger or budgets - 11/02/03 KJP 0038        
016000 01  WS-FILTER-SEEN-SW              PIC X(01) VALUE 'N'.          
016100     88  WS-FILTER-SEEN                 VALUE 'Y'.                
016200                                                                  
016300***************************************************************   
016400 LINKAGE SECTION.                                                 
016500                                                                  
016600 01  REQUEST-RECORD.                                              
016700     COPY COPYLIB-REQ.CPY.                                        
016800                                                                  
016900     COPY COPYLIB-Z0900-msg-wkstg.CPY.                            
017000                                                                  
017100     COPY COPYLIB-TABLES.CPY.                                     
017200                                                                  
017300 01  LK-SYSTEM-DATE-ISO             PIC X(10).                    
017400                                                                  
017500     COPY COPYLIB-RPTTAB.CPY.                                     
017600                                                                  
017700***************************************************************   
017800 PROCEDURE DIVISION USING REQUEST-RECORD                          
017900                           WR-RESULT-HANDLER                      
018000                           WK-MASTER-TABLES                       
018100                           LK-SYSTEM-DATE-ISO                     
018200                           WK-REPORT-LINES.                       
018300 0000-MAIN-LINE.                                                  
018400                                                                  
018500     MOVE ZERO TO WK-RPT-LINE-COUNT                               
018600     MOVE ZERO TO WS-CAT-SUM-COUNT                                
018700     MOVE ZERO TO WS-DTL-COUNT                                    
018800                                                                  
018900     MOVE REQ-LOGIN TO WS-SEARCH-LOGIN                            
019000     PERFORM 900-FIND-USER-BY-LOGIN THRU 900-EXIT                 
019100     IF NOT WS-USER-FOUND                                         
019200         MOVE 'UNKNOWN WALLET OWNER' TO WC-RESULT-MESSAGE         
019300         GO TO 0000-EXIT                                          
019400     END-IF                                                       
019500                                                                  
019600     MOVE REQ-CATEGORY TO WS-CAT-FILTER                           
019700                                                                  
019800     IF REQ-DATE = SPACES                                         
019900         MOVE '0000-00-00' TO WS-FROM-DATE                        
020000     ELSE                                                         
020100         MOVE REQ-DATE TO WS-FROM-DATE                            
020200     END-IF                                                       
020300                                                                  
020400     IF REQ-DESCRIPTION(1:10) = SPACES                            
020500         MOVE '9999-99-99' TO WS-TO-DATE                          
020600     ELSE                                                         
020700         MOVE REQ-DESCRIPTION(1:10) TO WS-TO-DATE                 
020800     END-IF                                                       
020900                                                                  
021000     PERFORM 195-VERIFY-FILTER-CATEGORY THRU 195-EXIT             
021100                                                                  
021200     PERFORM 200-BUILD-HEADER         THRU 200-EXIT               
021300     PERFORM 210-BUILD-DETAIL-LINES   THRU 210-EXIT               
021400     PERFORM 220-BUILD-CATEGORY-TOTALS THRU 220-EXIT              
021500     PERFORM 230-BUILD-BUDGET-STATUS  THRU 230-EXIT               
021600     PERFORM 240-BUILD-WARNINGS       THRU 240-EXIT               
021700                                                                  
021800     SET WK-REQUEST-ACCEPTED TO TRUE                              
021900     MOVE 'REPORT BUILT' TO WC-RESULT-MESSAGE                     
022000     .                                                            
022100 0000-EXIT.                                                       
022200     GOBACK.                                                      
022300                                                                  
022400*    a filter category that is not among this owner's ledger      
022500*    lines or budgets gets its own warning notice - 0038          
022600 195-VERIFY-FILTER-CATEGORY.                                      
022700                                                                  
022800     IF WS-CAT-FILTER NOT = SPACES                                
022900         MOVE 'N' TO WS-FILTER-SEEN-SW                            
023000         PERFORM 196-SCAN-TXN-FOR-FILTER THRU 196-EXIT            
023100             VARYING TTB-IDX FROM 1 BY 1                          
023200             UNTIL TTB-IDX > WK-TXN-COUNT OR WS-FILTER-SEEN       
023300         IF NOT WS-FILTER-SEEN                                    
023400             PERFORM 197-SCAN-BGT-FOR-FILTER THRU 197-EXIT        
023500                 VARYING BTB-IDX FROM 1 BY 1                      
023600                 UNTIL BTB-IDX > WK-BGT-COUNT OR WS-FILTER-SEEN   
023700         END-IF                                                   
023800         IF NOT WS-FILTER-SEEN                                    
023900             STRING 'MISSING CATEGORY: '  DELIMITED BY SIZE       
024000                    WS-CAT-FILTER         DELIMITED BY SPACE      
024100                 INTO WS-MISSING-CAT-TEXT                         
024200             IF WN-NOTICE-COUNT < 10                              
024300                 ADD 1 TO WN-NOTICE-COUNT                         
024400                 MOVE WS-MISSING-CAT-TEXT                         
024500                     TO WC-NOTICE-TEXT(WN-NOTICE-COUNT)           
024600             END-IF                                               
024700         END-IF                                                   
024800     END-IF                                                       
024900     .                                                            
025000 195-EXIT.                                                        
025100     EXIT.                                                        
025200                                                                  
025300 196-SCAN-TXN-FOR-FILTER.                                         
025400                                                                  
025500     IF TTB-OWNER-LOGIN(TTB-IDX) = REQ-LOGIN                      
025600         MOVE TTB-CATEGORY(TTB-IDX) TO WS-CASE-FOLD-A             
025700         MOVE WS-CAT-FILTER         TO WS-CASE-FOLD-B             
025800         INSPECT WS-CASE-FOLD-A CONVERTING                        
025900             'abcdefghijklmnopqrstuvwxyz' TO                      
026000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
026100         INSPECT WS-CASE-FOLD-B CONVERTING                        
026200             'abcdefghijklmnopqrstuvwxyz' TO                      
026300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
026400         IF WS-CASE-FOLD-A = WS-CASE-FOLD-B                       
026500             SET WS-FILTER-SEEN TO TRUE                           
026600         END-IF                                                   
026700     END-IF                                                       
026800     .                                                            
026900 196-EXIT.                                                        
027000     EXIT.                                                        
027100                                                                  
027200 197-SCAN-BGT-FOR-FILTER.                                         
027300                                                                  
027400     IF BTB-OWNER-LOGIN(BTB-IDX) = REQ-LOGIN                      
027500         MOVE BTB-CATEGORY(BTB-IDX) TO WS-CASE-FOLD-A             
027600         MOVE WS-CAT-FILTER         TO WS-CASE-FOLD-B             
027700         INSPECT WS-CASE-FOLD-A CONVERTING                        
027800             'abcdefghijklmnopqrstuvwxyz' TO                      
027900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
028000         INSPECT WS-CASE-FOLD-B CONVERTING                        
028100             'abcdefghijklmnopqrstuvwxyz' TO                      
028200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
028300         IF WS-CASE-FOLD-A = WS-CASE-FOLD-B                       
028400             SET WS-FILTER-SEEN TO TRUE                           
028500         END-IF                                                   
028600     END-IF                                                       
028700     .                                                            
028800 197-EXIT.                                                        
028900     EXIT.                                                        
029000                                                                  
029100***************************************************************   
029200 200-BUILD-HEADER.                                                
029300                                                                  
029400     MOVE SPACES TO RPT-PRINT-LINE                                
029500     MOVE 'WALLET REPORT FOR' TO RHD-LABEL                        
029600     MOVE REQ-LOGIN TO RHD-VALUE                                  
029700     PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT                    
029800                                                                  
029900     MOVE SPACES TO RPT-PRINT-LINE                                
030000     MOVE 'PERIOD' TO RHD-LABEL                                   
030100     STRING WS-FROM-DATE DELIMITED BY SIZE                        
030200            ' TO '      DELIMITED BY SIZE                         
030300            WS-TO-DATE  DELIMITED BY SIZE                         
030400         INTO RHD-VALUE                                           
030500     PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT                    
030600     .                                                            
030700 200-EXIT.                                                        
030800     EXIT.                                                        
030900                                                                  
031000***************************************************************   
031100*    detail lines are collected here in ledger-encounter order    
031200*    by 211, then put into ascending date order by 214 before     
031300*    212 ever prints one - SEE THE 03/18/04 KJP 0042 NOTE         
031400*    BELOW 214-ORDER-DETAIL-LIST                                  
031500 210-BUILD-DETAIL-LINES.                                          
031600                                                                  
031700     PERFORM 211-DETAIL-ONE-TXN THRU 211-EXIT                     
031800         VARYING TTB-IDX FROM 1 BY 1                              
031900         UNTIL TTB-IDX > WK-TXN-COUNT                             
032000                                                                  
032100     IF WS-DTL-COUNT > 1                                          
032200         PERFORM 214-ORDER-DETAIL-LIST THRU 214-EXIT              
032300     END-IF                                                       
032400                                                                  
032500     PERFORM 212-WRITE-DETAIL-LINE THRU 212-EXIT                  
032600         VARYING WS-DTL-I FROM 1 BY 1                             
032700         UNTIL WS-DTL-I > WS-DTL-COUNT                            
032800     .                                                            
032900 210-EXIT.                                                        
033000     EXIT.                                                        
033100                                                                  
033200 211-DETAIL-ONE-TXN.                                              
033300                                                                  
033400     IF TTB-OWNER-LOGIN(TTB-IDX) = REQ-LOGIN                      
033500         AND TTB-DATE(TTB-IDX) NOT < WS-FROM-DATE                 
033600         AND TTB-DATE(TTB-IDX) NOT > WS-TO-DATE                   
033700         PERFORM 213-CATEGORY-MATCHES THRU 213-EXIT               
033800         IF WS-CAT-FILTER = SPACES OR WS-CAT-MATCH                
033900             IF WS-DTL-COUNT < 5000                               
034000                 ADD 1 TO WS-DTL-COUNT                            
034100                 MOVE TTB-IDX TO WS-DTL-ENTRY(WS-DTL-COUNT)       
034200             END-IF                                               
034300             PERFORM 215-ACCUMULATE-CATEGORY THRU 215-EXIT        
034400         END-IF                                                   
034500     END-IF                                                       
034600     .                                                            
034700 211-EXIT.                                                        
034800     EXIT.                                                        
034900                                                                  
035000*    the filter category is matched without regard to case -      
035100*    01/09/93 TAS 0023                                            
035200 213-CATEGORY-MATCHES.                                            
035300                                                                  
035400     MOVE TTB-CATEGORY(TTB-IDX) TO WS-CASE-FOLD-A                 
035500     MOVE WS-CAT-FILTER         TO WS-CASE-FOLD-B                 
035600     INSPECT WS-CASE-FOLD-A CONVERTING                            
035700         'abcdefghijklmnopqrstuvwxyz' TO                          
035800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
035900     INSPECT WS-CASE-FOLD-B CONVERTING                            
036000         'abcdefghijklmnopqrstuvwxyz' TO                          
036100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
036200     IF WS-CASE-FOLD-A = WS-CASE-FOLD-B                           
036300         SET WS-CAT-MATCH TO TRUE                                 
036400     ELSE                                                         
036500         SET WS-CAT-NO-MATCH TO TRUE                              
036600     END-IF                                                       
036700     .                                                            
036800 213-EXIT.                                                        
036900     EXIT.                                                        
037000                                                                  
037100*    214 has already sorted WS-DTL-ENTRY into ascending date      
037200*    order - SET TTB-IDX back from the sorted slot the same       
037300*    way 231-STATUS-ONE-BUDGET recovers BTB-IDX from              
037400*    WS-ORD-ENTRY, so the rest of this paragraph reads exactly    
037500*    as it always has (03/18/04 KJP 0042)                         
037600 212-WRITE-DETAIL-LINE.                                           
037700                                                                  
037800     SET TTB-IDX TO WS-DTL-ENTRY(WS-DTL-I)                        
037900                                                                  
038000     MOVE SPACES TO RPT-PRINT-LINE                                
038100     STRING TTB-DATE(TTB-IDX)     DELIMITED BY SIZE               
038200            ' '                   DELIMITED BY SIZE               
038300            TTB-TYPE(TTB-IDX)     DELIMITED BY SIZE               
038400            ' '                   DELIMITED BY SIZE               
038500            TTB-CATEGORY(TTB-IDX) DELIMITED BY SPACE              
038600         INTO RDT-LABEL                                           
038700                                                                  
038800     IF TTB-IS-EXPENSE(TTB-IDX) OR TTB-IS-TRANSFER-OUT(TTB-IDX)   
038900         COMPUTE RDT-AMOUNT = TTB-AMOUNT(TTB-IDX) * -1            
039000     ELSE                                                         
039100         MOVE TTB-AMOUNT(TTB-IDX) TO RDT-AMOUNT                   
039200     END-IF                                                       
039300                                                                  
039400     PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT                    
039500     .                                                            
039600 212-EXIT.                                                        
039700     EXIT.                                                        
039800                                                                  
039900*    income (IN+TO) and expense (EX+TO...) are kept in two        
040000*    separate columns of the same entry, and rolled up into the   
040100*    report-wide TOTAL INCOME/TOTAL EXPENSE lines here too -      
040200*    03/11/04 KJP 0041                                            
040300 215-ACCUMULATE-CATEGORY.                                         
040400                                                                  
040500     MOVE TTB-CATEGORY(TTB-IDX) TO WS-SEARCH-CAT                  
040600     PERFORM 216-FIND-OR-ADD-CATEGORY THRU 216-EXIT               
040700                                                                  
040800     IF TTB-IS-EXPENSE(TTB-IDX) OR TTB-IS-TRANSFER-OUT(TTB-IDX)   
040900         ADD TTB-AMOUNT(TTB-IDX)                                  
041000             TO WS-CAT-SUM-EXPENSE(WS-CAT-FOUND-IDX)              
041100         ADD TTB-AMOUNT(TTB-IDX) TO WS-RPT-TOTAL-EXPENSE          
041200     ELSE                                                         
041300         ADD TTB-AMOUNT(TTB-IDX)                                  
041400             TO WS-CAT-SUM-INCOME(WS-CAT-FOUND-IDX)               
041500         ADD TTB-AMOUNT(TTB-IDX) TO WS-RPT-TOTAL-INCOME           
041600     END-IF                                                       
041700     .                                                            
041800 215-EXIT.                                                        
041900     EXIT.                                                        
042000                                                                  
042100*    put the filtered detail list into ascending date order       
042200*    (string compare on the YYYY-MM-DD ledger date) before        
042300*    212 prints it - a user who posts an earlier-dated entry      
042400*    after a later-dated one was getting a report out of date     
042500*    order, since the ledger table itself is only in the          
042600*    order lines were posted (03/18/04 KJP 0042)                  
042700 214-ORDER-DETAIL-LIST.                                           
042800                                                                  
042900     PERFORM 214A-OUTER-PASS THRU 214A-EXIT                       
043000         VARYING WS-DTL-I FROM 1 BY 1                             
043100         UNTIL WS-DTL-I >= WS-DTL-COUNT                           
043200     .                                                            
043300 214-EXIT.                                                        
043400     EXIT.                                                        
043500                                                                  
043600 214A-OUTER-PASS.                                                 
043700                                                                  
043800     PERFORM 214B-INNER-COMPARE THRU 214B-EXIT                    
043900         VARYING WS-DTL-J FROM WS-DTL-I + 1 BY 1                  
044000         UNTIL WS-DTL-J > WS-DTL-COUNT                            
044100     .                                                            
044200 214A-EXIT.                                                       
044300     EXIT.                                                        
044400                                                                  
044500 214B-INNER-COMPARE.                                              
044600                                                                  
044700     IF TTB-DATE(WS-DTL-ENTRY(WS-DTL-J))                          
044800             < TTB-DATE(WS-DTL-ENTRY(WS-DTL-I))                   
044900         MOVE WS-DTL-ENTRY(WS-DTL-I) TO WS-DTL-HOLD               
045000         MOVE WS-DTL-ENTRY(WS-DTL-J) TO WS-DTL-ENTRY(WS-DTL-I)    
045100         MOVE WS-DTL-HOLD            TO WS-DTL-ENTRY(WS-DTL-J)    
045200     END-IF                                                       
045300     .                                                            
045400 214B-EXIT.                                                       
045500     EXIT.                                                        
045600                                                                  
045700 216-FIND-OR-ADD-CATEGORY.                                        
045800                                                                  
045900     MOVE ZERO TO WS-CAT-FOUND-IDX                                
046000     PERFORM 217-SCAN-CAT-SUMMARY THRU 217-EXIT                   
046100         VARYING WS-CAT-SCAN FROM 1 BY 1                          
046200         UNTIL WS-CAT-SCAN > WS-CAT-SUM-COUNT                     
046300             OR WS-CAT-FOUND-IDX NOT = ZERO                       
046400                                                                  
046500     IF WS-CAT-FOUND-IDX = ZERO AND WS-CAT-SUM-COUNT < 50         
046600         ADD 1 TO WS-CAT-SUM-COUNT                                
046700         MOVE WS-SEARCH-CAT TO WS-CAT-SUM-NAME(WS-CAT-SUM-COUNT)  
046800         MOVE ZERO TO WS-CAT-SUM-INCOME(WS-CAT-SUM-COUNT)         
046900         MOVE ZERO TO WS-CAT-SUM-EXPENSE(WS-CAT-SUM-COUNT)        
047000         MOVE WS-CAT-SUM-COUNT TO WS-CAT-FOUND-IDX                
047100     END-IF                                                       
047200     .                                                            
047300 216-EXIT.                                                        
047400     EXIT.                                                        
047500                                                                  
047600 217-SCAN-CAT-SUMMARY.                                            
047700                                                                  
047800     IF WS-CAT-SUM-NAME(WS-CAT-SCAN) = WS-SEARCH-CAT              
047900         MOVE WS-CAT-SCAN TO WS-CAT-FOUND-IDX                     
048000     END-IF                                                       
048100     .                                                            
048200 217-EXIT.                                                        
048300     EXIT.                                                        
048400                                                                  
048500*    03/11/04 KJP 0041 - REPLACES THE OLD SINGLE NETTED           
048600*    "CATEGORY TOTALS" BLOCK.  PRINTS THE TWO SUMMARY LINES       
048700*    FIRST, THEN THE ORDERED CATEGORY LIST ONCE FOR INCOME AND    
048800*    ONCE FOR EXPENSE (A CATEGORY WITH NOTHING POSTED ON ONE      
048900*    SIDE IS LEFT OUT OF THAT SIDE'S SECTION).                    
049000***************************************************************   
049100 220-BUILD-CATEGORY-TOTALS.                                       
049200                                                                  
049300     MOVE SPACES TO RPT-PRINT-LINE                                
049400     STRING 'TOTAL INCOME' DELIMITED BY SIZE                      
049500         INTO RDT-LABEL                                           
049600     MOVE WS-RPT-TOTAL-INCOME TO RDT-AMOUNT                       
049700     PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT                    
049800                                                                  
049900     MOVE SPACES TO RPT-PRINT-LINE                                
050000     STRING 'TOTAL EXPENSE' DELIMITED BY SIZE                     
050100         INTO RDT-LABEL                                           
050200     MOVE WS-RPT-TOTAL-EXPENSE TO RDT-AMOUNT                      
050300     PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT                    
050400                                                                  
050500     IF WS-CAT-SUM-COUNT > 1                                      
050600         PERFORM 222-ORDER-CATEGORY-LIST THRU 222-EXIT            
050700     END-IF                                                       
050800                                                                  
050900     IF WS-CAT-SUM-COUNT > 0                                      
051000         MOVE SPACES TO RPT-PRINT-LINE                            
051100         MOVE 'INCOME BY CATEGORY' TO RHD-LABEL                   
051200         PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT                
051300                                                                  
051400         PERFORM 223-WRITE-ONE-INCOME THRU 223-EXIT               
051500             VARYING WS-CAT-SCAN FROM 1 BY 1                      
051600             UNTIL WS-CAT-SCAN > WS-CAT-SUM-COUNT                 
051700                                                                  
051800         MOVE SPACES TO RPT-PRINT-LINE                            
051900         MOVE 'EXPENSE BY CATEGORY' TO RHD-LABEL                  
052000         PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT                
052100                                                                  
052200         PERFORM 224-WRITE-ONE-EXPENSE THRU 224-EXIT              
052300             VARYING WS-CAT-SCAN FROM 1 BY 1                      
052400             UNTIL WS-CAT-SCAN > WS-CAT-SUM-COUNT                 
052500     END-IF                                                       
052600     .                                                            
052700 220-EXIT.                                                        
052800     EXIT.                                                        
052900                                                                  
053000*    the category list is printed in ascending, case-folded       
053100*    category order, not the order the ledger happened to         
053200*    introduce the categories in (11/02/03 KJP 0038)              
053300 222-ORDER-CATEGORY-LIST.                                         
053400                                                                  
053500     PERFORM 222A-OUTER-PASS THRU 222A-EXIT                       
053600         VARYING WS-ORD-I FROM 1 BY 1                             
053700         UNTIL WS-ORD-I >= WS-CAT-SUM-COUNT                       
053800     .                                                            
053900 222-EXIT.                                                        
054000     EXIT.                                                        
054100                                                                  
054200 222A-OUTER-PASS.                                                 
054300                                                                  
054400     PERFORM 222B-INNER-COMPARE THRU 222B-EXIT                    
054500         VARYING WS-ORD-J FROM WS-ORD-I + 1 BY 1                  
054600         UNTIL WS-ORD-J > WS-CAT-SUM-COUNT                        
054700     .                                                            
054800 222A-EXIT.                                                       
054900     EXIT.                                                        
055000                                                                  
055100 222B-INNER-COMPARE.                                              
055200                                                                  
055300     MOVE WS-CAT-SUM-NAME(WS-ORD-I) TO WS-CASE-FOLD-A             
055400     MOVE WS-CAT-SUM-NAME(WS-ORD-J) TO WS-CASE-FOLD-B             
055500     INSPECT WS-CASE-FOLD-A CONVERTING                            
055600         'abcdefghijklmnopqrstuvwxyz' TO                          
055700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
055800     INSPECT WS-CASE-FOLD-B CONVERTING                            
055900         'abcdefghijklmnopqrstuvwxyz' TO                          
056000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
056100     IF WS-CASE-FOLD-B < WS-CASE-FOLD-A                           
056200         MOVE WS-CAT-SUM-ENTRY(WS-ORD-I) TO WS-CAT-SUM-HOLD       
056300         MOVE WS-CAT-SUM-ENTRY(WS-ORD-J)                          
056400             TO WS-CAT-SUM-ENTRY(WS-ORD-I)                        
056500         MOVE WS-CAT-SUM-HOLD                                     
056600             TO WS-CAT-SUM-ENTRY(WS-ORD-J)                        
056700     END-IF                                                       
056800     .                                                            
056900 222B-EXIT.                                                       
057000     EXIT.                                                        
057100                                                                  
057200*    a category with nothing posted on the income side is left    
057300*    out of this section - 03/11/04 0041                          
057400 223-WRITE-ONE-INCOME.                                            
057500                                                                  
057600     IF WS-CAT-SUM-INCOME(WS-CAT-SCAN) NOT = ZERO                 
057700         MOVE SPACES TO RPT-PRINT-LINE                            
057800         STRING '  ' DELIMITED BY SIZE                            
057900                WS-CAT-SUM-NAME(WS-CAT-SCAN) DELIMITED BY SPACE   
058000             INTO RDT-LABEL                                       
058100         MOVE WS-CAT-SUM-INCOME(WS-CAT-SCAN) TO RDT-AMOUNT        
058200         PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT                
058300     END-IF                                                       
058400     .                                                            
058500 223-EXIT.                                                        
058600     EXIT.                                                        
058700                                                                  
058800*    a category with nothing posted on the expense side is left   
058900*    out of this section - 03/11/04 0041                          
059000 224-WRITE-ONE-EXPENSE.                                           
059100                                                                  
059200     IF WS-CAT-SUM-EXPENSE(WS-CAT-SCAN) NOT = ZERO                
059300         MOVE SPACES TO RPT-PRINT-LINE                            
059400         STRING '  ' DELIMITED BY SIZE                            
059500                WS-CAT-SUM-NAME(WS-CAT-SCAN) DELIMITED BY SPACE   
059600             INTO RDT-LABEL                                       
059700         MOVE WS-CAT-SUM-EXPENSE(WS-CAT-SCAN) TO RDT-AMOUNT       
059800         PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT                
059900     END-IF                                                       
060000     .                                                            
060100 224-EXIT.                                                        
060200     EXIT.                                                        
060300                                                                  
060400***************************************************************   
060500 230-BUILD-BUDGET-STATUS.                                         
060600                                                                  
060700     IF WK-BGT-COUNT > 0                                          
060800         MOVE SPACES TO RPT-PRINT-LINE                            
060900         MOVE 'BUDGET STATUS' TO RHD-LABEL                        
061000         PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT                
061100                                                                  
061200         MOVE ZERO TO WS-ORD-COUNT                                
061300         PERFORM 232-COLLECT-ONE-BUDGET THRU 232-EXIT             
061400             VARYING BTB-IDX FROM 1 BY 1                          
061500             UNTIL BTB-IDX > WK-BGT-COUNT                         
061600                                                                  
061700         IF WS-ORD-COUNT > 1                                      
061800             PERFORM 233-ORDER-BUDGET-LIST THRU 233-EXIT          
061900         END-IF                                                   
062000                                                                  
062100         PERFORM 231-STATUS-ONE-BUDGET THRU 231-EXIT              
062200             VARYING WS-ORD-I FROM 1 BY 1                         
062300             UNTIL WS-ORD-I > WS-ORD-COUNT                        
062400     END-IF                                                       
062500     .                                                            
062600 230-EXIT.                                                        
062700     EXIT.                                                        
062800                                                                  
062900*    this owner's budgets are gathered up front so they can be    
063000*    put into category order before printing - 0038               
063100 232-COLLECT-ONE-BUDGET.                                          
063200                                                                  
063300     IF BTB-OWNER-LOGIN(BTB-IDX) = REQ-LOGIN                      
063400         AND WS-ORD-COUNT < 50                                    
063500         ADD 1 TO WS-ORD-COUNT                                    
063600         MOVE BTB-IDX TO WS-ORD-ENTRY(WS-ORD-COUNT)               
063700     END-IF                                                       
063800     .                                                            
063900 232-EXIT.                                                        
064000     EXIT.                                                        
064100                                                                  
064200 233-ORDER-BUDGET-LIST.                                           
064300                                                                  
064400     PERFORM 233A-OUTER-PASS THRU 233A-EXIT                       
064500         VARYING WS-ORD-I FROM 1 BY 1                             
064600         UNTIL WS-ORD-I >= WS-ORD-COUNT                           
064700     .                                                            
064800 233-EXIT.                                                        
064900     EXIT.                                                        
065000                                                                  
065100 233A-OUTER-PASS.                                                 
065200                                                                  
065300     PERFORM 233B-INNER-COMPARE THRU 233B-EXIT                    
065400         VARYING WS-ORD-J FROM WS-ORD-I + 1 BY 1                  
065500         UNTIL WS-ORD-J > WS-ORD-COUNT                            
065600     .                                                            
065700 233A-EXIT.                                                       
065800     EXIT.                                                        
065900                                                                  
066000 233B-INNER-COMPARE.                                              
066100                                                                  
066200     MOVE BTB-CATEGORY(WS-ORD-ENTRY(WS-ORD-I)) TO WS-CASE-FOLD-A  
066300     MOVE BTB-CATEGORY(WS-ORD-ENTRY(WS-ORD-J)) TO WS-CASE-FOLD-B  
066400     INSPECT WS-CASE-FOLD-A CONVERTING                            
066500         'abcdefghijklmnopqrstuvwxyz' TO                          
066600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
066700     INSPECT WS-CASE-FOLD-B CONVERTING                            
066800         'abcdefghijklmnopqrstuvwxyz' TO                          
066900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
067000     IF WS-CASE-FOLD-B < WS-CASE-FOLD-A                           
067100         MOVE WS-ORD-ENTRY(WS-ORD-I) TO WS-ORD-HOLD               
067200         MOVE WS-ORD-ENTRY(WS-ORD-J) TO WS-ORD-ENTRY(WS-ORD-I)    
067300         MOVE WS-ORD-HOLD            TO WS-ORD-ENTRY(WS-ORD-J)    
067400     END-IF                                                       
067500     .                                                            
067600 233B-EXIT.                                                       
067700     EXIT.                                                        
067800                                                                  
067900 231-STATUS-ONE-BUDGET.                                           
068000                                                                  
068100     SET BTB-IDX TO WS-ORD-ENTRY(WS-ORD-I)                        
068200     MOVE BTB-CATEGORY(BTB-IDX) TO WS-SEARCH-CAT                  
068300     PERFORM 216-FIND-OR-ADD-CATEGORY THRU 216-EXIT               
068400                                                                  
068500     MOVE SPACES TO RPT-PRINT-LINE                                
068600     MOVE BTB-CATEGORY(BTB-IDX) TO RBG-CATEGORY                   
068700     MOVE BTB-LIMIT(BTB-IDX)    TO RBG-LIMIT                      
068800     COMPUTE RBG-REMAINING =                                      
068900         BTB-LIMIT(BTB-IDX)                                       
069000             - WS-CAT-SUM-EXPENSE(WS-CAT-FOUND-IDX)               
069100     PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT                    
069200     .                                                            
069300 231-EXIT.                                                        
069400     EXIT.                                                        
069500                                                                  
069600*    03/11/04 KJP 0041 - WARNINGS BLOCK.  CARRIES THE MISSING-    
069700*    CATEGORY NOTE STAGED BY 195, PLUS A FRESH EXPENSES-EXCEED-   
069800*    INCOME CHECK OF ITS OWN.  THIS CHECK IS SCOPED TO THE        
069900*    REPORT'S OWN FILTERED/WINDOWED FIGURES, NOT THE WHOLE        
070000*    LEDGER - IT IS NOT THE SAME TEST AS FINPOST'S 990-BUILD-     
070100*    NOTIFICATIONS (WHICH SUMS EVERY LEDGER LINE THE OWNER HAS,   
070200*    NOT JUST WHAT FELL INSIDE THIS REPORT'S WINDOW), EVEN        
070300*    THOUGH THE WORDING MATCHES.                                  
070400***************************************************************   
070500 240-BUILD-WARNINGS.                                              
070600                                                                  
070700     MOVE ZERO TO WS-WARN-COUNT                                   
070800     IF WS-MISSING-CAT-TEXT NOT = SPACES                          
070900         ADD 1 TO WS-WARN-COUNT                                   
071000     END-IF                                                       
071100     IF WS-RPT-TOTAL-EXPENSE > WS-RPT-TOTAL-INCOME                
071200         ADD 1 TO WS-WARN-COUNT                                   
071300     END-IF                                                       
071400                                                                  
071500     IF WS-WARN-COUNT > 0                                         
071600         MOVE SPACES TO RPT-PRINT-LINE                            
071700         MOVE 'WARNINGS' TO RHD-LABEL                             
071800         PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT                
071900                                                                  
072000         IF WS-MISSING-CAT-TEXT NOT = SPACES                      
072100             MOVE SPACES TO RPT-PRINT-LINE                        
072200             STRING '  ' DELIMITED BY SIZE                        
072300                    WS-MISSING-CAT-TEXT DELIMITED BY SIZE         
072400                 INTO RCT-LABEL                                   
072500             PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT            
072600         END-IF                                                   
072700                                                                  
072800         IF WS-RPT-TOTAL-EXPENSE > WS-RPT-TOTAL-INCOME            
072900             MOVE SPACES TO RPT-PRINT-LINE                        
073000             MOVE '  EXPENSES EXCEED INCOME' TO RCT-LABEL         
073100             PERFORM 290-ADD-REPORT-LINE THRU 290-EXIT            
073200         END-IF                                                   
073300     END-IF                                                       
073400     .                                                            
073500 240-EXIT.                                                        
073600     EXIT.                                                        
073700                                                                  
073800***************************************************************   
073900 290-ADD-REPORT-LINE.                                             
074000                                                                  
074100     IF WK-RPT-LINE-COUNT < 200                                   
074200         ADD 1 TO WK-RPT-LINE-COUNT                               
074300         MOVE RPT-PRINT-LINE TO WK-RPT-LINE(WK-RPT-LINE-COUNT)    
074400     END-IF                                                       
074500     .                                                            
074600 290-EXIT.                                                        
074700     EXIT.                                                        
074800                                                                  
074900***************************************************************   
075000 900-FIND-USER-BY-LOGIN.                                          
075100                                                                  
075200     MOVE 'N' TO WS-USER-FOUND-SW                                 
075300     MOVE ZERO TO WS-FOUND-IDX                                    
075400     PERFORM 901-SCAN-USER-TABLE THRU 901-EXIT                    
075500         VARYING UTB-IDX FROM 1 BY 1                              
075600         UNTIL UTB-IDX > WK-USER-COUNT OR WS-USER-FOUND           
075700     .                                                            
075800 900-EXIT.                                                        
075900     EXIT.                                                        
076000                                                                  
076100 901-SCAN-USER-TABLE.                                             
076200                                                                  
076300     MOVE UTB-LOGIN(UTB-IDX) TO WS-CASE-FOLD-A                    
076400     MOVE WS-SEARCH-LOGIN    TO WS-CASE-FOLD-B                    
076500     INSPECT WS-CASE-FOLD-A CONVERTING                            
076600         'abcdefghijklmnopqrstuvwxyz' TO                          
076700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
076800     INSPECT WS-CASE-FOLD-B CONVERTING                            
076900         'abcdefghijklmnopqrstuvwxyz' TO                          
077000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
077100     IF WS-CASE-FOLD-A = WS-CASE-FOLD-B                           
077200         SET WS-USER-FOUND TO TRUE                                
077300         SET WS-FOUND-IDX TO UTB-IDX                              
077400     END-IF                                                       
077500     .                                                            
077600 901-EXIT.                                                        
077700     EXIT.                                                        
