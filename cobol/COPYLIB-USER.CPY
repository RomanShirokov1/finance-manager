000100*****************************************************             
000200*  COPYLIB-USER.CPY                                               
000300*  Wallet-owner master record - login, hashed                     
000400*  password, running balance, and the ledger/budget               
000500*  record counts FINMGR uses to size the write-back               
000600*  pass.  Nested at level 07 so this body drops into              
000700*  either an FD 01-record or a WK-MASTER-TABLES entry.            
000800*****************************************************             
000900     07  USR-LOGIN                  PIC X(20).                    
001000     07  USR-PASSWORD-HASH          PIC X(64).                    
001100     07  USR-BALANCE                PIC S9(11)V99.                
001200     07  USR-TXN-COUNT              PIC 9(04).                    
001300     07  USR-BUDGET-COUNT           PIC 9(03).                    
001400     07  FILLER                     PIC X(02) VALUE SPACES.       
