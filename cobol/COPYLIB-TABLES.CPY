000100*****************************************************             
000200*  COPYLIB-TABLES.CPY                                             
000300*  In-memory master tables loaded from USERFILE,                  
000400*  TXNFILE and BGTFILE at the top of the run and                  
000500*  written back at the bottom.  COPYed into FINMGR's              
000600*  WORKING-STORAGE and, via the same REPLACING, into              
000700*  FINPOST/FINAUTH/FINRPT's LINKAGE SECTION so a                  
000800*  called subprogram sees the identical layout FINMGR             
000900*  passes BY REFERENCE.  Table sizes are generous for             
001000*  a shop this size; SPEC calls for "a small number of            
001100*  users" so USER-TAB is the only tight one.                      
001200*****************************************************             
001300 01  WK-MASTER-TABLES.                                            
001400     07  WK-USER-COUNT              PIC S9(04) COMP               
001500                                    VALUE ZERO.                   
001600     07  UTB-ENTRY OCCURS 200 TIMES                               
001700             INDEXED BY UTB-IDX.                                  
001800         COPY COPYLIB-USER.CPY REPLACING ==USR-== BY ==UTB-==.    
001900     07  WK-TXN-COUNT               PIC S9(06) COMP               
002000                                    VALUE ZERO.                   
002100     07  TTB-ENTRY OCCURS 5000 TIMES                              
002200             INDEXED BY TTB-IDX.                                  
002300         COPY COPYLIB-TXN.CPY REPLACING ==TXN-== BY ==TTB-==.     
002400     07  WK-BGT-COUNT               PIC S9(05) COMP               
002500                                    VALUE ZERO.                   
002600     07  BTB-ENTRY OCCURS 2000 TIMES                              
002700             INDEXED BY BTB-IDX.                                  
002800         COPY COPYLIB-BGT.CPY REPLACING ==BGT-== BY ==BTB-==.     
002900     07  FILLER                     PIC X(01) VALUE SPACE.        
