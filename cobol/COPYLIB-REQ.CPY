000100*****************************************************             
000200*  COPYLIB-REQ.CPY                                                
000300*  One requested operation off the batch request file.            
000400*  REQ-ACTION values: ADDINCOME, ADDEXPENSE, TRANSFER,            
000500*  SETBUDGET, UPDBUDGET, DELBUDGET, RENAMECAT, DELCAT             
000600*  (all routed by FINMGR C110-HANDLE-ONE-REQUEST to               
000700*  FINPOST), REPORT (routed to FINRPT), and REGISTER/             
000800*  LOGIN (routed to FINAUTH) - the last four added                
000900*  08/11/88 per SGS, request 0012.                                
001000*                                                                 
001100*  This record has no password, no second login and no            
001200*  category list, so four actions borrow fields that              
001300*  don't otherwise apply to them:                                 
001400*    REGISTER/LOGIN - REQ-CATEGORY carries the plaintext          
001500*                      password for the run (folded               
001600*                      through FINAUTH's checksum before          
001700*                      it is ever stored or compared).            
001800*    TRANSFER       - REQ-CATEGORY carries the receiving          
001900*                      login (a transfer has no category          
002000*                      of its own).                               
002100*    RENAMECAT      - REQ-CATEGORY carries the category           
002200*                      being renamed; the first 20 bytes          
002300*                      of REQ-DESCRIPTION carry the new           
002400*                      name.                                      
002500*    REPORT         - REQ-CATEGORY is an optional single          
002600*                      category filter (blank = all),             
002700*                      REQ-DATE is the optional from-date,        
002800*                      and the first 10 bytes of                  
002900*                      REQ-DESCRIPTION are the optional           
003000*                      to-date.                                   
003100*****************************************************             
003200     07  REQ-ACTION                 PIC X(10).                    
003300     07  REQ-LOGIN                  PIC X(20).                    
003400     07  REQ-CATEGORY               PIC X(20).                    
003500     07  REQ-AMOUNT                 PIC S9(09)V99.                
003600     07  REQ-DATE                   PIC X(10).                    
003700     07  REQ-DESCRIPTION            PIC X(40).                    
003800     07  FILLER                     PIC X(01) VALUE SPACE.        
